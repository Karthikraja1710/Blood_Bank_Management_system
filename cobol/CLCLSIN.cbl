000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLSIN.
000400       AUTHOR. D. VAN WYK.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/05/95.
000700       DATE-COMPILED. 07/05/95.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          RETURNS THE SINE OF AN ANGLE GIVEN IN RADIANS, BY THE
001300      *          MACLAURIN SERIES
001400      *               SIN(X) = X - X**3/3! + X**5/5! - X**7/7! + ...
001500      *          EVALUATED AS A RUNNING TERM SO WE NEVER HAVE TO FORM
001600      *          A LARGE FACTORIAL OR A HIGH POWER DIRECTLY.
001700      *
001800      *          CALLED BY CLCLHAV.  ALL ANGLES PASSED IN BY CLCLHAV
001900      *          ARE HALF-DIFFERENCES OF LATITUDE/LONGITUDE OR A BARE
002000      *          LATITUDE, SO THE ARGUMENT IS ALWAYS WELL INSIDE
002100      *          -PI TO +PI AND 15 TERMS CONVERGE COMFORTABLY.
002200      *
002300      ******************************************************************
002400      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002500      *    -----------  -------  -----------  ------------------------
002600      *    D.VANWYK     07/05/95 RQ-0640      ORIGINAL ROUTINE
002610      *    R.OKAFOR     11/18/97 RQ-0994      RAISED WS-ALL-TERMS-DONE
002620      *                                       FROM 10 TO 15 TERMS - THE
002630      *                                       HAVERSINE DISTANCE WAS OFF
002640      *                                       BY A FEW METERS ON THE
002650      *                                       LONGEST BANK-TO-REQUESTER
002660      *                                       HAULS IN THE NETWORK
002670      *    T.MBEKI      02/14/99 Y2K-004      REVIEWED FOR Y2K - NO DATE
002680      *                                       FIELDS IN THIS ROUTINE,
002690      *                                       RADIANS IN AND OUT ONLY
002700      ******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           UPSI-0 ON STATUS IS U0-DEBUG-ON
003400                  OFF STATUS IS U0-DEBUG-OFF.
003500
003600       DATA DIVISION.
003700       WORKING-STORAGE SECTION.
003750      *    PACKED-DECIMAL DUMP VIEWS BELOW LET A U0-DEBUG-ON TRACE
003760      *    DISPLAY THE RAW BYTES OF THE SERIES FIELDS WITHOUT AN
003770      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
003800       01  MISC-FIELDS.
003900           05  WS-X                 PIC S9(05)V9(10) COMP-3.
003950           05  WS-X-DUMP REDEFINES WS-X PIC X(08).
004000           05  WS-X-SQUARED         PIC S9(05)V9(10) COMP-3.
004100           05  WS-TERM              PIC S9(05)V9(10) COMP-3.
004200           05  WS-SUM               PIC S9(05)V9(10) COMP-3.
004250           05  WS-SUM-DUMP REDEFINES WS-SUM PIC X(08).
004300           05  WS-DENOM             PIC S9(07) COMP-3.
004350           05  WS-DENOM-DUMP REDEFINES WS-DENOM PIC X(04).
004400           05  WS-TERM-NBR          PIC S9(04) COMP.
004500               88  WS-ALL-TERMS-DONE  VALUE +15.
004550           05  FILLER               PIC X(01).
004600
004700       LINKAGE SECTION.
004800       01  SIN-PARM.
004900           05  SIN-ANGLE-RADIANS    PIC S9(05)V9(10) COMP-3.
005000           05  SIN-RESULT           PIC S9(05)V9(10) COMP-3.
005050           05  FILLER               PIC X(01).
005100
005200       PROCEDURE DIVISION USING SIN-PARM.
005300       000-MAINLINE.
005400           MOVE SIN-ANGLE-RADIANS TO WS-X.
005500           COMPUTE WS-X-SQUARED ROUNDED = WS-X * WS-X.
005600           MOVE WS-X  TO WS-TERM.
005700           MOVE WS-X  TO WS-SUM.
005800
005900           MOVE ZERO TO WS-TERM-NBR.
006000           PERFORM 100-ADD-ONE-TERM THRU 100-EXIT
006100               VARYING WS-TERM-NBR FROM 1 BY 1
006200               UNTIL WS-ALL-TERMS-DONE.
006300
006400           MOVE WS-SUM TO SIN-RESULT.
006500           GOBACK.
006600
006700       100-ADD-ONE-TERM.
006800      *    DENOMINATOR FOR TERM N IS (2N)(2N+1)
006900           COMPUTE WS-DENOM =
007000               (2 * WS-TERM-NBR) * ((2 * WS-TERM-NBR) + 1).
007100           COMPUTE WS-TERM ROUNDED =
007200               (WS-TERM * (-1) * WS-X-SQUARED) / WS-DENOM.
007300           ADD WS-TERM TO WS-SUM.
007400       100-EXIT.
007500           EXIT.
