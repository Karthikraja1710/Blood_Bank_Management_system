000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLHAV.
000400       AUTHOR. D. VAN WYK.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/30/95.
000700       DATE-COMPILED. 06/30/95.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          GIVEN TWO POINTS IN DECIMAL-DEGREE LATITUDE/LONGITUDE,
001300      *          RETURNS THE GREAT-CIRCLE (HAVERSINE) DISTANCE IN
001400      *          KILOMETERS, ROUNDED TO 2 DECIMALS, AND AN ESTIMATED
001500      *          TRAVEL TIME IN WHOLE MINUTES (DISTANCE TIMES 2.5,
001600      *          TRUNCATED - NO ROUNDING ON THE ETA).
001700      *
001800      *          CALLED ONCE PER ACTIVE BANK, PER SEARCH REQUEST, BY
001900      *          BNKSRCH.  THIS SHOP'S COMPILER HAS NO SQRT/SIN/COS/
002000      *          ATAN BUILT-IN, SO THE TRIG IS FARMED OUT TO CLCLSQRT,
002100      *          CLCLSIN, CLCLCOS AND CLCLATN.
002200      *
002300      ******************************************************************
002400      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002500      *    -----------  -------  -----------  ------------------------
002600      *    D.VANWYK     06/30/95 RQ-0640      ORIGINAL ROUTINE
002700      *    D.VANWYK     11/18/97 RQ-0994      SPLIT OFF 200-CALC-ETA SO
002800      *                                       BNKSRCH COULD RE-DERIVE
002900      *                                       ETA ALONE ON A RE-SORT
002910      *    T.MBEKI      01/10/00 Y2K-004      Y2K REVIEW - NO DATE
002920      *                                       FIELDS IN THIS ROUTINE,
002930      *                                       LAT/LONG AND KM IN AND
002940      *                                       OUT ONLY
003000      ******************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           UPSI-0 ON STATUS IS U0-DEBUG-ON
003700                  OFF STATUS IS U0-DEBUG-OFF.
003800
003900       DATA DIVISION.
004000       WORKING-STORAGE SECTION.
004050      *    WS-SUBCALL-CNT COUNTS THE CALLS OUT TO CLCLSIN/CLCLCOS/
004060      *    CLCLSQRT/CLCLATN PER HAVERSINE - HANDY WHEN U0-DEBUG-ON
004070      *    TRACING SHOWS A RUN GETTING SLOW AND WE WANT TO KNOW IF
004080      *    BNKSRCH IS DRIVING AN UNUSUALLY LARGE BANK LIST THROUGH US.
004090      *    THE PACKED-DECIMAL DUMP VIEWS LET THE SAME TRACE DISPLAY THE
004095      *    RAW BYTES OF A TRIG FIELD WITHOUT AN UNSTRING.
004100       01  MISC-FIELDS.
004150           05  WS-SUBCALL-CNT       PIC S9(04) COMP.
004200           05  WS-PI                PIC S9(01)V9(10) COMP-3
004300                                     VALUE 3.1415926536.
004350           05  WS-PI-DUMP REDEFINES WS-PI PIC X(06).
004400           05  WS-DEG-TO-RAD        PIC S9(01)V9(10) COMP-3.
004500           05  WS-LAT1-RAD          PIC S9(05)V9(10) COMP-3.
004550           05  WS-LAT1-RAD-DUMP REDEFINES WS-LAT1-RAD
004560                                PIC X(08).
004600           05  WS-LON1-RAD          PIC S9(05)V9(10) COMP-3.
004700           05  WS-LAT2-RAD          PIC S9(05)V9(10) COMP-3.
004800           05  WS-LON2-RAD          PIC S9(05)V9(10) COMP-3.
004900           05  WS-DLAT              PIC S9(05)V9(10) COMP-3.
005000           05  WS-DLON              PIC S9(05)V9(10) COMP-3.
005100           05  WS-SIN-HALF-DLAT     PIC S9(05)V9(10) COMP-3.
005200           05  WS-SIN-HALF-DLON     PIC S9(05)V9(10) COMP-3.
005300           05  WS-COS-LAT1          PIC S9(05)V9(10) COMP-3.
005400           05  WS-COS-LAT2          PIC S9(05)V9(10) COMP-3.
005500           05  WS-A-TERM            PIC S9(05)V9(10) COMP-3.
005600           05  WS-ONE-MINUS-A       PIC S9(05)V9(10) COMP-3.
005700           05  WS-SQRT-A            PIC S9(05)V9(10) COMP-3.
005800           05  WS-SQRT-1-MINUS-A    PIC S9(05)V9(10) COMP-3.
005900           05  WS-Y-RATIO           PIC S9(05)V9(10) COMP-3.
006000           05  WS-ATAN-TERM         PIC S9(05)V9(10) COMP-3.
006100           05  WS-CENTRAL-ANGLE     PIC S9(05)V9(10) COMP-3.
006200           05  WS-EARTH-RADIUS-KM   PIC S9(05)V9(02) COMP-3
006300                                     VALUE 6371.00.
006400           05  WS-RAW-DISTANCE      PIC S9(05)V9(10) COMP-3.
006450           05  WS-RAW-DISTANCE-DUMP REDEFINES WS-RAW-DISTANCE
006460                                PIC X(08).
006500           05  WS-RAW-ETA           PIC S9(07)V9(02) COMP-3.
006550           05  FILLER               PIC X(01).
006600
006700       01  SQRT-CALL-PARM.
006800           05  SQRT-INPUT-VALUE     PIC S9(05)V9(10) COMP-3.
006900           05  SQRT-RESULT          PIC S9(05)V9(10) COMP-3.
006950           05  FILLER               PIC X(01).
007000
007100       01  SIN-CALL-PARM.
007200           05  SIN-ANGLE-RADIANS    PIC S9(05)V9(10) COMP-3.
007300           05  SIN-RESULT           PIC S9(05)V9(10) COMP-3.
007350           05  FILLER               PIC X(01).
007400
007500       01  COS-CALL-PARM.
007600           05  COS-ANGLE-RADIANS    PIC S9(05)V9(10) COMP-3.
007700           05  COS-RESULT           PIC S9(05)V9(10) COMP-3.
007750           05  FILLER               PIC X(01).
007800
007900       01  ATN-CALL-PARM.
008000           05  ATN-Y                PIC S9(05)V9(10) COMP-3.
008100           05  ATN-RESULT           PIC S9(05)V9(10) COMP-3.
008150           05  FILLER               PIC X(01).
008200
008300       LINKAGE SECTION.
008400       01  HAVERSINE-PARM.
008500           05  HAV-LAT1             PIC S9(03)V9(06).
008600           05  HAV-LON1             PIC S9(03)V9(06).
008700           05  HAV-LAT2             PIC S9(03)V9(06).
008800           05  HAV-LON2             PIC S9(03)V9(06).
008900           05  HAV-DISTANCE-KM      PIC 9(05)V99.
009000           05  HAV-ETA-MINUTES      PIC 9(04).
009050           05  FILLER               PIC X(01).
009100
009200       PROCEDURE DIVISION USING HAVERSINE-PARM.
009300       000-MAINLINE.
009350           MOVE ZERO TO WS-SUBCALL-CNT.
009400           PERFORM 100-CALC-HAVERSINE THRU 100-EXIT.
009500           PERFORM 200-CALC-ETA      THRU 200-EXIT.
009600           GOBACK.
009700
009800       100-CALC-HAVERSINE.
009900           COMPUTE WS-DEG-TO-RAD ROUNDED = WS-PI / 180.
010000           COMPUTE WS-LAT1-RAD ROUNDED = HAV-LAT1 * WS-DEG-TO-RAD.
010100           COMPUTE WS-LON1-RAD ROUNDED = HAV-LON1 * WS-DEG-TO-RAD.
010200           COMPUTE WS-LAT2-RAD ROUNDED = HAV-LAT2 * WS-DEG-TO-RAD.
010300           COMPUTE WS-LON2-RAD ROUNDED = HAV-LON2 * WS-DEG-TO-RAD.
010400
010500           COMPUTE WS-DLAT = WS-LAT2-RAD - WS-LAT1-RAD.
010600           COMPUTE WS-DLON = WS-LON2-RAD - WS-LON1-RAD.
010700
010800           COMPUTE SIN-ANGLE-RADIANS ROUNDED = WS-DLAT / 2.
010850           ADD 1 TO WS-SUBCALL-CNT.
010900           CALL "CLCLSIN" USING SIN-CALL-PARM.
011000           COMPUTE WS-SIN-HALF-DLAT ROUNDED = SIN-RESULT * SIN-RESULT.
011100
011200           COMPUTE SIN-ANGLE-RADIANS ROUNDED = WS-DLON / 2.
011250           ADD 1 TO WS-SUBCALL-CNT.
011300           CALL "CLCLSIN" USING SIN-CALL-PARM.
011400           COMPUTE WS-SIN-HALF-DLON ROUNDED = SIN-RESULT * SIN-RESULT.
011500
011600           MOVE WS-LAT1-RAD TO COS-ANGLE-RADIANS.
011650           ADD 1 TO WS-SUBCALL-CNT.
011700           CALL "CLCLCOS" USING COS-CALL-PARM.
011800           MOVE COS-RESULT TO WS-COS-LAT1.
011900
012000           MOVE WS-LAT2-RAD TO COS-ANGLE-RADIANS.
012050           ADD 1 TO WS-SUBCALL-CNT.
012100           CALL "CLCLCOS" USING COS-CALL-PARM.
012200           MOVE COS-RESULT TO WS-COS-LAT2.
012300
012400           COMPUTE WS-A-TERM ROUNDED =
012500               WS-SIN-HALF-DLAT +
012600               (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN-HALF-DLON).
012700
012800      *    GUARD AGAINST ROUNDING DRIFT PUSHING A JUST OUTSIDE 0 TO 1
012900           IF WS-A-TERM < ZERO
013000               MOVE ZERO TO WS-A-TERM
013100           END-IF.
013200           IF WS-A-TERM > 1
013300               MOVE 1 TO WS-A-TERM
013400           END-IF.
013500
013600           COMPUTE WS-ONE-MINUS-A ROUNDED = 1 - WS-A-TERM.
013700
013800           MOVE WS-A-TERM TO SQRT-INPUT-VALUE.
013850           ADD 1 TO WS-SUBCALL-CNT.
013900           CALL "CLCLSQRT" USING SQRT-CALL-PARM.
014000           MOVE SQRT-RESULT TO WS-SQRT-A.
014100
014200           MOVE WS-ONE-MINUS-A TO SQRT-INPUT-VALUE.
014250           ADD 1 TO WS-SUBCALL-CNT.
014300           CALL "CLCLSQRT" USING SQRT-CALL-PARM.
014400           MOVE SQRT-RESULT TO WS-SQRT-1-MINUS-A.
014500
014600           IF WS-SQRT-1-MINUS-A = ZERO
014700               COMPUTE WS-CENTRAL-ANGLE ROUNDED = WS-PI
014800           ELSE
014900               COMPUTE WS-Y-RATIO ROUNDED =
015000                   WS-SQRT-A / WS-SQRT-1-MINUS-A
015100               MOVE WS-Y-RATIO TO ATN-Y
015150               ADD 1 TO WS-SUBCALL-CNT
015200               CALL "CLCLATN" USING ATN-CALL-PARM
015300               MOVE ATN-RESULT TO WS-ATAN-TERM
015400               COMPUTE WS-CENTRAL-ANGLE ROUNDED = 2 * WS-ATAN-TERM
015500           END-IF.
015600
015700           COMPUTE WS-RAW-DISTANCE ROUNDED =
015800               WS-EARTH-RADIUS-KM * WS-CENTRAL-ANGLE.
015900           COMPUTE HAV-DISTANCE-KM ROUNDED = WS-RAW-DISTANCE.
016000       100-EXIT.
016100           EXIT.
016200
016300       200-CALC-ETA.
016400      *    ETA IS TRUNCATED, NOT ROUNDED - NO ROUNDED PHRASE HERE
016500           COMPUTE WS-RAW-ETA = HAV-DISTANCE-KM * 2.5.
016600           COMPUTE HAV-ETA-MINUTES = WS-RAW-ETA.
016700       200-EXIT.
016800           EXIT.
