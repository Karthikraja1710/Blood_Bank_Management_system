000100      ******************************************************************
000200      * SRCHREQ - BLOOD BANK PROXIMITY SEARCH REQUEST RECORD.
000300      ******************************************************************
000400      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000500      *    -----------  -------  -----------  ------------------------
000600      *    D.VANWYK     06/30/95 RQ-0640      ORIGINAL LAYOUT
000700      ******************************************************************
000800       01  SEARCH-REQUEST-REC.
000900           05  SRQ-REQUEST-ID              PIC X(06).
001000           05  SRQ-REQ-LATITUDE            PIC S9(03)V9(06).
001100           05  SRQ-REQ-LONGITUDE           PIC S9(03)V9(06).
001200           05  SRQ-SORT-PREF               PIC X(01).
001300               88  SRQ-SORT-BY-ETA         VALUE "E".
001400               88  SRQ-SORT-BY-DISTANCE    VALUE "D".
001500           05  FILLER                      PIC X(06).
