000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLATN.
000400       AUTHOR. D. VAN WYK.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/05/95.
000700       DATE-COMPILED. 07/05/95.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          RETURNS THE ARCTANGENT, IN RADIANS, OF A NON-NEGATIVE
001300      *          RATIO Y, BY NEWTON-RAPHSON ITERATION ON
001400      *               F(THETA) = SIN(THETA) - Y * COS(THETA) = 0
001500      *          USING CLCLSIN/CLCLCOS TO EVALUATE EACH STEP.  THE
001600      *          STARTING GUESS IS THE STANDARD CHEAP RATIONAL
001700      *          APPROXIMATION FOR SMALL Y, OR THE PI/2 ASYMPTOTE FOR
001800      *          Y GREATER THAN 1.
001900      *
002000      *          CALLED BY CLCLHAV WITH
002100      *               Y = SQRT(A) / SQRT(1 - A)
002200      *          WHICH IS ALWAYS ZERO OR POSITIVE AND ALWAYS LESS THAN
002300      *          PI/2 IN RESULT, SO ONE CALL HERE STANDS IN FOR THE
002400      *          ATAN2(SQRT(A), SQRT(1-A)) TERM OF THE HAVERSINE
002500      *          FORMULA.
002600      *
002700      ******************************************************************
002800      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002900      *    -----------  -------  -----------  ------------------------
003000      *    D.VANWYK     07/05/95 RQ-0640      ORIGINAL ROUTINE
003100      *    D.VANWYK     11/18/97 RQ-0994      ADDED THE Y > 1 STARTING
003200      *                                       GUESS - CONVERGENCE WAS
003300      *                                       TOO SLOW ON FAR-APART
003400      *                                       BANK/REQUESTER PAIRS
003410      *    T.MBEKI      01/10/00 Y2K-004      Y2K REVIEW - NO DATE
003420      *                                       FIELDS IN THIS ROUTINE,
003430      *                                       RADIANS IN AND OUT ONLY
003500      ******************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000       SPECIAL-NAMES.
004100           UPSI-0 ON STATUS IS U0-DEBUG-ON
004200                  OFF STATUS IS U0-DEBUG-OFF.
004300
004400       DATA DIVISION.
004500       WORKING-STORAGE SECTION.
004550      *    PACKED-DECIMAL DUMP VIEWS BELOW LET A U0-DEBUG-ON TRACE
004560      *    DISPLAY THE RAW BYTES OF THE ITERATION FIELDS WITHOUT AN
004570      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
004600       01  MISC-FIELDS.
004700           05  WS-PI                PIC S9(01)V9(10) COMP-3
004800                                     VALUE 3.1415926536.
004900           05  WS-Y                 PIC S9(05)V9(10) COMP-3.
004950           05  WS-Y-DUMP REDEFINES WS-Y PIC X(08).
005000           05  WS-THETA             PIC S9(05)V9(10) COMP-3.
005050           05  WS-THETA-DUMP REDEFINES WS-THETA PIC X(08).
005100           05  WS-SIN-THETA         PIC S9(05)V9(10) COMP-3.
005200           05  WS-COS-THETA         PIC S9(05)V9(10) COMP-3.
005300           05  WS-NUMERATOR         PIC S9(05)V9(10) COMP-3.
005350           05  WS-NUMERATOR-DUMP REDEFINES WS-NUMERATOR
005360                                PIC X(08).
005400           05  WS-DENOMINATOR       PIC S9(05)V9(10) COMP-3.
005500           05  WS-ITER-CNT          PIC S9(04) COMP.
005600               88  WS-ITER-DONE     VALUE +8.
005650           05  FILLER               PIC X(01).
005700
005800       01  SIN-CALL-PARM.
005900           05  SIN-ANGLE-RADIANS    PIC S9(05)V9(10) COMP-3.
006000           05  SIN-RESULT           PIC S9(05)V9(10) COMP-3.
006050           05  FILLER               PIC X(01).
006100
006200       01  COS-CALL-PARM.
006300           05  COS-ANGLE-RADIANS    PIC S9(05)V9(10) COMP-3.
006400           05  COS-RESULT           PIC S9(05)V9(10) COMP-3.
006450           05  FILLER               PIC X(01).
006500
006600       LINKAGE SECTION.
006700       01  ATN-PARM.
006800           05  ATN-Y                PIC S9(05)V9(10) COMP-3.
006900           05  ATN-RESULT           PIC S9(05)V9(10) COMP-3.
006950           05  FILLER               PIC X(01).
007000
007100       PROCEDURE DIVISION USING ATN-PARM.
007200       000-MAINLINE.
007300           MOVE ATN-Y TO WS-Y.
007400
007500           IF WS-Y > 1
007600               COMPUTE WS-THETA ROUNDED =
007700                   (WS-PI / 2) - (1 / WS-Y)
007800           ELSE
007900               COMPUTE WS-THETA ROUNDED =
008000                   WS-Y / (1 + (0.28 * WS-Y * WS-Y))
008100           END-IF.
008200
008300           MOVE ZERO TO WS-ITER-CNT.
008400           PERFORM 100-NEWTON-STEP THRU 100-EXIT
008500               VARYING WS-ITER-CNT FROM 1 BY 1
008600               UNTIL WS-ITER-DONE.
008700
008800           MOVE WS-THETA TO ATN-RESULT.
008900           GOBACK.
009000
009100       100-NEWTON-STEP.
009200           MOVE WS-THETA TO SIN-ANGLE-RADIANS.
009300           CALL "CLCLSIN" USING SIN-CALL-PARM.
009400           MOVE SIN-RESULT TO WS-SIN-THETA.
009500
009600           MOVE WS-THETA TO COS-ANGLE-RADIANS.
009700           CALL "CLCLCOS" USING COS-CALL-PARM.
009800           MOVE COS-RESULT TO WS-COS-THETA.
009900
010000           COMPUTE WS-NUMERATOR ROUNDED =
010100               WS-SIN-THETA - (WS-Y * WS-COS-THETA).
010200           COMPUTE WS-DENOMINATOR ROUNDED =
010300               WS-COS-THETA + (WS-Y * WS-SIN-THETA).
010400
010500           IF WS-DENOMINATOR NOT = ZERO
010600               COMPUTE WS-THETA ROUNDED =
010700                   WS-THETA - (WS-NUMERATOR / WS-DENOMINATOR)
010800           END-IF.
010900       100-EXIT.
011000           EXIT.
