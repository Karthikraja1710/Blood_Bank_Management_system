000100      ******************************************************************
000200      * RUNRPT  - THE RUN REPORT PRINT LINE LAYOUTS SHARED BY DONEDIT,
000300      *           BNKSRCH AND DISPATCH.  EACH PROGRAM OPENS RUNRPT
000400      *           EXTEND EXCEPT THE FIRST STEP OF THE JOB (DONEDIT),
000500      *           WHICH OPENS IT OUTPUT, SO THE THREE SECTIONS OF THE
000600      *           REPORT LAND ON ONE PRINT DATA SET ACROSS JOB STEPS.
000700      *           132 CHARACTER LINE, CLASSIC LINE-PRINTER WIDTH.
000800      ******************************************************************
000900      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
001000      *    -----------  -------  -----------  ------------------------
001100      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL LAYOUT, SECTION 1
001200      *    D.VANWYK     06/30/95 RQ-0640      ADDED SECTION 2
001300      *    T.MBEKI      02/14/99 RQ-1140      ADDED SECTION 3
001400      ******************************************************************
001500       01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
001600
001700       01  WS-PAGE-HDR-REC.
001800           05  FILLER                      PIC X(10) VALUE SPACES.
001900           05  FILLER                      PIC X(40)
002000               VALUE "BLOOD BANK DISPATCH AND SCREENING BATCH".
002100           05  FILLER                      PIC X(10) VALUE SPACES.
002200           05  FILLER                      PIC X(05) VALUE "PAGE ".
002300           05  PAGE-NBR-O                   PIC ZZZ9.
002400           05  FILLER                      PIC X(63) VALUE SPACES.
002500
002600       01  WS-RUN-DATE-REC.
002700           05  FILLER                      PIC X(10) VALUE SPACES.
002800           05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
002900           05  RUN-DATE-O                   PIC X(10).
003000           05  FILLER                      PIC X(102) VALUE SPACES.
003100
003200       01  WS-SECTION-HDR-REC.
003300           05  FILLER                      PIC X(10) VALUE SPACES.
003400           05  SECTION-TITLE-O              PIC X(60).
003500           05  FILLER                      PIC X(62) VALUE SPACES.
003600
003700      ******************************************************************
003800      * SECTION 1 - DONOR SCREENING SUMMARY (DONEDIT)
003900      ******************************************************************
004000       01  WS-DONOR-SUMMARY-REC.
004100           05  FILLER                      PIC X(10) VALUE SPACES.
004200           05  FILLER                      PIC X(20)
004300               VALUE "DONORS READ. . . . .".
004400           05  DONORS-READ-O                PIC ZZZ,ZZ9.
004500           05  FILLER                      PIC X(05) VALUE SPACES.
004600           05  FILLER                      PIC X(20)
004700               VALUE "ELIGIBLE . . . . . .".
004800           05  ELIGIBLE-CNT-O               PIC ZZZ,ZZ9.
004900           05  FILLER                      PIC X(05) VALUE SPACES.
005000           05  FILLER                      PIC X(20)
005100               VALUE "INELIGIBLE . . . . .".
005200           05  INELIGIBLE-CNT-O             PIC ZZZ,ZZ9.
005300           05  FILLER                      PIC X(31) VALUE SPACES.
005400
005500      ******************************************************************
005600      * SECTION 2 - SEARCH SUMMARY (BNKSRCH)
005700      ******************************************************************
005800       01  WS-SEARCH-SUMMARY-REC.
005900           05  FILLER                      PIC X(10) VALUE SPACES.
006000           05  FILLER                      PIC X(20)
006100               VALUE "REQUESTS PROCESSED .".
006200           05  REQS-PROCESSED-O             PIC ZZZ,ZZ9.
006300           05  FILLER                      PIC X(05) VALUE SPACES.
006400           05  FILLER                      PIC X(20)
006500               VALUE "RESULT LINES WRITTEN".
006600           05  RESULT-LINES-O               PIC ZZZ,ZZ9.
006700           05  FILLER                      PIC X(63) VALUE SPACES.
006800
006900      ******************************************************************
007000      * SECTION 3 - DISPATCH REPORT (DISPATCH)
007100      ******************************************************************
007200       01  WS-DISPATCH-COLM-HDR-REC.
007300           05  FILLER                      PIC X(10) VALUE SPACES.
007400           05  FILLER                      PIC X(02) VALUE "RK".
007500           05  FILLER                      PIC X(01) VALUE SPACES.
007600           05  FILLER                      PIC X(06) VALUE "DONOR-".
007700           05  FILLER                      PIC X(01) VALUE SPACES.
007800           05  FILLER                      PIC X(20) VALUE "NAME".
007900           05  FILLER                      PIC X(01) VALUE SPACES.
008000           05  FILLER                      PIC X(03) VALUE "TYP".
008100           05  FILLER                      PIC X(01) VALUE SPACES.
008200           05  FILLER                      PIC X(07) VALUE "DIST-KM".
008300           05  FILLER                      PIC X(01) VALUE SPACES.
008400           05  FILLER                      PIC X(06) VALUE "PROB".
008500           05  FILLER                      PIC X(01) VALUE SPACES.
008600           05  FILLER                      PIC X(16) VALUE "CLASS".
008700           05  FILLER                      PIC X(01) VALUE SPACES.
008800           05  FILLER                      PIC X(06) VALUE "SCORE".
008900           05  FILLER                      PIC X(49) VALUE SPACES.
009000
009100       01  WS-DISPATCH-DETAIL-REC.
009200           05  FILLER                      PIC X(10) VALUE SPACES.
009300           05  RANK-O                       PIC Z9.
009400           05  FILLER                      PIC X(01) VALUE SPACES.
009500           05  DONOR-ID-O                   PIC X(06).
009600           05  FILLER                      PIC X(01) VALUE SPACES.
009700           05  DONOR-NAME-O                 PIC X(20).
009800           05  FILLER                      PIC X(01) VALUE SPACES.
009900           05  BLOOD-TYPE-O                 PIC X(03).
010000           05  FILLER                      PIC X(01) VALUE SPACES.
010100           05  DIST-KM-O                    PIC ZZZ9.99.
010200           05  FILLER                      PIC X(01) VALUE SPACES.
010300           05  PROB-O                       PIC 9.9999.
010400           05  FILLER                      PIC X(01) VALUE SPACES.
010500           05  CLASS-O                      PIC X(16).
010600           05  FILLER                      PIC X(01) VALUE SPACES.
010700           05  SCORE-O                      PIC ZZ9.99.
010800           05  FILLER                      PIC X(49) VALUE SPACES.
010900
011000       01  WS-DISPATCH-TOTALS-REC.
011100           05  FILLER                      PIC X(10) VALUE SPACES.
011200           05  FILLER                      PIC X(20)
011300               VALUE "DONORS CONSIDERED . .".
011400           05  CONSIDERED-O                 PIC ZZZ,ZZ9.
011500           05  FILLER                      PIC X(03) VALUE SPACES.
011600           05  FILLER                      PIC X(12)
011700               VALUE "ELIGIBLE . .".
011800           05  ELIG-AFTER-FILTER-O          PIC ZZZ,ZZ9.
011900           05  FILLER                      PIC X(03) VALUE SPACES.
012000           05  FILLER                      PIC X(14)
012100               VALUE "INCOMPATIBLE .".
012200           05  DROPPED-O                    PIC ZZZ,ZZ9.
012300           05  FILLER                      PIC X(03) VALUE SPACES.
012400           05  FILLER                      PIC X(10)
012500               VALUE "RANKED . .".
012600           05  RANKED-O                     PIC ZZZ,ZZ9.
012700           05  FILLER                      PIC X(29) VALUE SPACES.
