000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DONEDIT.
000300       AUTHOR. R. OKAFOR.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 04/11/94.
000600       DATE-COMPILED. 04/11/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM SCREENS THE DAILY DONOR FILE PRODUCED
001300      *          BY THE INTAKE DESK AGAINST THE BLOOD BANK'S DONOR
001400      *          ELIGIBILITY RULES.
001500      *
001600      *          IT CONTAINS A SINGLE RECORD FOR EVERY DONOR WHO
001700      *          PRESENTED AT A COLLECTION SITE ON THE RUN DATE.
001800      *
001900      *          THE PROGRAM EDITS EACH RECORD AGAINST AGE, WEIGHT,
002000      *          TATTOO, INTERVAL-SINCE-LAST-DONATION AND MEDICATION
002100      *          CRITERIA, WRITES AN ELIGIBILITY RESULT RECORD FOR
002200      *          EVERY DONOR, AND APPENDS SECTION 1 OF THE RUN REPORT.
002300      *
002400      ******************************************************************
002500
002600               INPUT FILE              -   DDS0001.DONORIN
002700
002800               OUTPUT FILE PRODUCED    -   DDS0001.DONOROUT
002900
003000               REPORT FILE PRODUCED    -   DDS0001.RUNRPT
003100
003200               DUMP FILE               -   SYSOUT
003300
003400      ******************************************************************
003500      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
003600      *    -----------  -------  -----------  ------------------------
003700      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL PROGRAM - ADAPTED
003800      *                                       FROM THE BILLING SHOP'S
003900      *                                       DAILY EDIT SKELETON
004000      *    R.OKAFOR     09/02/96 RQ-0877      ADDED MEDICATIONS TABLE TO
004100      *                                       DONSCRIN - WAS A SINGLE
004200      *                                       FREE-TEXT FIELD BEFORE
004300      *    T.MBEKI      02/14/99 Y2K-004      Y2K REVIEW - RUN DATE NOW
004400      *                                       ACCEPTED AS CCYYMMDD FROM
004500      *                                       THE SYSTEM CLOCK, NO 2-
004600      *                                       DIGIT YEAR WINDOWING LEFT
004700      *                                       ANYWHERE IN THIS PROGRAM
004710      *    T.MBEKI      01/10/00 Y2K-004      Y2K ROLLOVER VERIFICATION -
004720      *                                       FIRST EDIT RUN OF 2000
004730      *                                       SCORED DEFERRAL INTERVALS
004740      *                                       CORRECTLY, NO CODE CHANGE
004750      *                                       REQUIRED
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           UPSI-0 ON STATUS IS U0-DEBUG-ON
005500                  OFF STATUS IS U0-DEBUG-OFF.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT SYSOUT
005900           ASSIGN TO UT-S-SYSOUT
006000             ORGANIZATION IS SEQUENTIAL.
006100
006200           SELECT DONORIN-FILE
006300           ASSIGN TO UT-S-DONORIN
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS IFCODE.
006600
006700           SELECT DONOROUT-FILE
006800           ASSIGN TO UT-S-DONOROUT
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS OFCODE.
007100
007200           SELECT RUNRPT-FILE
007300           ASSIGN TO UT-S-RUNRPT
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS RFCODE.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 130 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(130).
008600
008700      ****** ONE RECORD PER DONOR WHO PRESENTED ON THE RUN DATE
008800       FD  DONORIN-FILE
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 104 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS DONOR-SCREEN-IN-REC.
009400       01  DONORIN-FD-REC PIC X(104).
009500
009600      ****** ONE ELIGIBILITY RESULT RECORD WRITTEN PER DONOR READ
009700       FD  DONOROUT-FILE
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 267 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS DONOR-SCREEN-OUT-REC.
010300       01  DONOROUT-FD-REC PIC X(267).
010400
010500      ****** RUN REPORT - THIS PROGRAM OWNS THE FIRST JOB STEP, SO IT
010600      ****** OPENS RUNRPT OUTPUT.  BNKSRCH/DISPATCH OPEN IT EXTEND.
010700       FD  RUNRPT-FILE
010800           RECORDING MODE IS F
010900           LABEL RECORDS ARE STANDARD
011000           RECORD CONTAINS 132 CHARACTERS
011100           BLOCK CONTAINS 0 RECORDS
011200           DATA RECORD IS RUNRPT-REC.
011300       01  RUNRPT-FD-REC PIC X(132).
011400
011500       WORKING-STORAGE SECTION.
011600       01  FILE-STATUS-CODES.
011700           05  IFCODE                  PIC X(02).
011800               88  CODE-READ             VALUE SPACES.
011900               88  NO-MORE-DATA          VALUE "10".
012000           05  OFCODE                  PIC X(02).
012100               88  CODE-WRITE            VALUE SPACES.
012200           05  RFCODE                  PIC X(02).
012300               88  CODE-WRITE-RPT        VALUE SPACES.
012350           05  FILLER                  PIC X(02).
012400
012500       COPY DONSCRIN.
012600       COPY DONSCROT.
012700       COPY RUNRPT.
012800       COPY ABENDREC.
012900
013000       01  DATE-CALL-PARM.
013100           05  DAS-FUNCTION         PIC 9(01).
013200           05  DAS-DATE-1           PIC 9(08).
013300           05  DAS-DATE-2           PIC 9(08).
013400           05  DAS-ADD-DAY-COUNT    PIC S9(05) COMP-3.
013500           05  DAS-DAYS-RESULT      PIC S9(07) COMP-3.
013550           05  FILLER               PIC X(01).
013600
013700       01  MED-SCAN-CALL-PARM.
013800           05  MED-TEXT             PIC X(20).
013900           05  MED-FOUND-FLAG       PIC X(01).
014000               88  MED-IS-DEFERRAL-DRUG VALUE 'Y'.
014050           05  FILLER               PIC X(01).
014100
014200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
014300           05  DONORS-READ          PIC 9(07) COMP.
014400           05  DONORS-ELIGIBLE      PIC 9(07) COMP.
014500           05  DONORS-INELIGIBLE    PIC 9(07) COMP.
014600           05  WS-PAGE-CNT          PIC 9(05) COMP.
014700           05  WS-DAYS-SINCE        PIC S9(07) COMP-3.
014800           05  WS-DAYS-REMAINING    PIC S9(07) COMP-3.
014850           05  FILLER               PIC X(01).
014900
015000       01  MISC-WS-FLDS.
015100           05  WS-TODAY-YYMMDD      PIC 9(06).
015200           05  WS-TODAY-YY          REDEFINES WS-TODAY-YYMMDD
015300                                     PIC 9(02).
015400           05  WS-RUN-DATE          PIC 9(08).
015500           05  WS-RUN-CCYY          REDEFINES WS-RUN-DATE
015600                                     PIC 9(04).
015700           05  WS-NEXT-ELIG-DATE    PIC 9(08).
015800           05  WS-NEXT-ELIG-CCYY    REDEFINES WS-NEXT-ELIG-DATE
015900                                     PIC 9(04).
016000           05  WS-DAYS-REMAINING-ED PIC ZZ9.
016050           05  FILLER               PIC X(01).
016100
016200       01  FLAGS-AND-SWITCHES.
016300           05  MORE-DATA-SW         PIC X(01) VALUE "Y".
016400               88  NO-MORE-INPUT      VALUE "N".
016500           05  ELIGIBLE-SW          PIC X(01) VALUE "Y".
016600               88  DONOR-IS-ELIGIBLE  VALUE "Y".
016700               88  DONOR-IS-INELIGIBLE VALUE "N".
016800           05  TATTOO-BARRED-SW     PIC X(01) VALUE "N".
016900               88  TATTOO-BARRED      VALUE "Y".
017000           05  INTERVAL-BARRED-SW   PIC X(01) VALUE "N".
017100               88  INTERVAL-BARRED    VALUE "Y".
017150           05  FILLER               PIC X(01).
017200
017300       PROCEDURE DIVISION.
017400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017500           PERFORM 100-MAINLINE THRU 100-EXIT
017600                   UNTIL NO-MORE-INPUT.
017700           PERFORM 900-CLEANUP THRU 900-EXIT.
017800           MOVE ZERO TO RETURN-CODE.
017900           GOBACK.
018000
018100      ******************************************************************
018200      *    T.MBEKI'S Y2K-004 FIX - THE CLOCK STILL ONLY HANDS BACK A
018300      *    2-DIGIT YEAR, SO WE WINDOW IT HERE INSTEAD OF CARRYING A
018400      *    2-DIGIT YEAR ANY FURTHER THROUGH THE PROGRAM.  00-49 IS
018500      *    20XX, 50-99 IS 19XX - GOOD UNTIL THIS SHOP RETIRES THE JOB.
018600      ******************************************************************
018700       000-HOUSEKEEPING.
018800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018900           DISPLAY "******** BEGIN JOB DONEDIT ********".
019000           ACCEPT WS-TODAY-YYMMDD FROM DATE.
019100           IF WS-TODAY-YY < 50                                     Y2K-004
019200               COMPUTE WS-RUN-CCYY = 2000 + WS-TODAY-YY            Y2K-004
019300           ELSE                                                    Y2K-004
019400               COMPUTE WS-RUN-CCYY = 1900 + WS-TODAY-YY            Y2K-004
019500           END-IF.
019600           MOVE WS-TODAY-YYMMDD(3:4) TO WS-RUN-DATE(5:4).
019700           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
019900           PERFORM 900-READ-DONORIN THRU 900-EXIT.
020000       000-EXIT.
020100           EXIT.
020200
020300       100-MAINLINE.
020400           MOVE "100-MAINLINE" TO PARA-NAME.
020500           MOVE "Y" TO ELIGIBLE-SW.
020600           MOVE "N" TO TATTOO-BARRED-SW.
020700           MOVE "N" TO INTERVAL-BARRED-SW.
020800           MOVE ZERO TO DSO-REASON-COUNT.
020900           MOVE ZERO TO WS-NEXT-ELIG-DATE.
021000
021100           MOVE DSI-DONOR-ID TO DSO-DONOR-ID.
021200
021300           PERFORM 200-AGE-WEIGHT-CHECK THRU 200-EXIT.
021400           PERFORM 300-TATTOO-CHECK     THRU 300-EXIT.
021500           PERFORM 400-INTERVAL-CHECK   THRU 400-EXIT.
021600           PERFORM 500-MEDICATION-CHECK THRU 500-EXIT.
021700
021800           IF DONOR-IS-ELIGIBLE
021900               MOVE "Y" TO DSO-ELIGIBLE-FLAG
022000               ADD +1 TO DONORS-ELIGIBLE
022100           ELSE
022200               MOVE "N" TO DSO-ELIGIBLE-FLAG
022300               ADD +1 TO DONORS-INELIGIBLE
022400           END-IF.
022500
022600      *    NEXT-ELIGIBLE-DATE ONLY CARRIES WHEN INELIGIBLE AND THE
022700      *    DATE FALLS STRICTLY AFTER THE RUN DATE - RQ-0512 RULE 6
022800           IF DONOR-IS-INELIGIBLE
022900              AND WS-NEXT-ELIG-DATE > WS-RUN-DATE
023000               MOVE WS-NEXT-ELIG-DATE TO DSO-NEXT-ELIGIBLE-DATE
023100           ELSE
023200               MOVE ZERO TO DSO-NEXT-ELIGIBLE-DATE
023300           END-IF.
023400
023500           PERFORM 600-WRITE-DONOROUT THRU 600-EXIT.
023600           PERFORM 900-READ-DONORIN THRU 900-EXIT.
023700       100-EXIT.
023800           EXIT.
023900
024000      ******************************************************************
024100      *    RULE 1 - AGE 18 TO 65.  RULE 2 - WEIGHT AT LEAST 50 KG.
024200      *    BOTH RULES ALWAYS RUN - NO EARLY EXIT ON THIS PROGRAM'S
024300      *    RULES, UNLIKE THE DISPATCH PRE-FILTER TREE IN DISPATCH.CBL.
024400      ******************************************************************
024500       200-AGE-WEIGHT-CHECK.
024600           MOVE "200-AGE-WEIGHT-CHECK" TO PARA-NAME.
024700           IF DSI-AGE < 18
024800               MOVE "N" TO ELIGIBLE-SW
024900               ADD +1 TO DSO-REASON-COUNT
025000               SET DSO-REASON-IDX TO DSO-REASON-COUNT
025100               MOVE "Donor must be at least 18 years old."
025200                   TO DSO-REASONS(DSO-REASON-IDX)
025300           ELSE
025400               IF DSI-AGE > 65
025500                   MOVE "N" TO ELIGIBLE-SW
025600                   ADD +1 TO DSO-REASON-COUNT
025700                   SET DSO-REASON-IDX TO DSO-REASON-COUNT
025800                   MOVE "Donor must be 65 years old or younger."
025900                       TO DSO-REASONS(DSO-REASON-IDX)
026000               END-IF
026100           END-IF.
026200
026300           IF DSI-WEIGHT-KG < 50
026400               MOVE "N" TO ELIGIBLE-SW
026500               ADD +1 TO DSO-REASON-COUNT
026600               SET DSO-REASON-IDX TO DSO-REASON-COUNT
026700               MOVE "Donor must weigh at least 50 kg."
026800                   TO DSO-REASONS(DSO-REASON-IDX)
026900           END-IF.
027000       200-EXIT.
027100           EXIT.
027200
027300      ******************************************************************
027400      *    RULE 3 - TATTOO OR PIERCING WITHIN 6 MONTHS BARS DONATION.
027500      ******************************************************************
027600       300-TATTOO-CHECK.
027700           MOVE "300-TATTOO-CHECK" TO PARA-NAME.
027800           IF DSI-TATTOO-WITHIN-6MO
027900               MOVE "N" TO ELIGIBLE-SW
028000               ADD +1 TO DSO-REASON-COUNT
028100               SET DSO-REASON-IDX TO DSO-REASON-COUNT
028200               MOVE "No donation within 6 months of tattoo/piercing."
028300                   TO DSO-REASONS(DSO-REASON-IDX)
028500           END-IF.
028600       300-EXIT.
028700           EXIT.
028800
028900      ******************************************************************
029000      *    RULE 4 - MINIMUM 56-DAY INTERVAL BETWEEN WHOLE-BLOOD
029100      *    DONATIONS.  CLCLDAYS DOES THE JULIAN-NUMBER ARITHMETIC.  IF
029200      *    THE DONOR NEVER DONATED, THE INTERVAL IS TREATED AS CLEARED
029300      *    AND THE TENTATIVE NEXT-ELIGIBLE-DATE IS THE RUN DATE ITSELF.
029400      ******************************************************************
029500       400-INTERVAL-CHECK.
029600           MOVE "400-INTERVAL-CHECK" TO PARA-NAME.
029700           IF DSI-NEVER-DONATED
029800               MOVE WS-RUN-DATE TO WS-NEXT-ELIG-DATE
029900           ELSE
030000               MOVE 1 TO DAS-FUNCTION
030100               MOVE DSI-LAST-DONATION-DATE TO DAS-DATE-1
030200               MOVE WS-RUN-DATE TO DAS-DATE-2
030300               CALL "CLCLDAYS" USING DATE-CALL-PARM
030400               MOVE DAS-DAYS-RESULT TO WS-DAYS-SINCE
030500
030600               IF WS-DAYS-SINCE < 56
030700                   MOVE "N" TO ELIGIBLE-SW
030800                   MOVE "Y" TO INTERVAL-BARRED-SW
030900                   COMPUTE WS-DAYS-REMAINING = 56 - WS-DAYS-SINCE
031000                   MOVE WS-DAYS-REMAINING TO WS-DAYS-REMAINING-ED
031100
031200                   MOVE 2 TO DAS-FUNCTION
031300                   MOVE WS-RUN-DATE TO DAS-DATE-1
031400                   MOVE WS-DAYS-REMAINING TO DAS-ADD-DAY-COUNT
031500                   CALL "CLCLDAYS" USING DATE-CALL-PARM
031600                   MOVE DAS-DATE-2 TO WS-NEXT-ELIG-DATE
031700
031800                   ADD +1 TO DSO-REASON-COUNT
031900                   SET DSO-REASON-IDX TO DSO-REASON-COUNT
031950      *    DSO-REASONS IS ONLY 50 BYTES - KEEP THIS LITERAL SHORT
031960      *    ENOUGH THAT "MUST WAIT " + A 3-DIGIT DAY COUNT + THE
031970      *    LITERAL BELOW NEVER RUNS PAST THE END OF THE FIELD.
032000                   STRING "Must wait " DELIMITED BY SIZE
032100                          WS-DAYS-REMAINING-ED DELIMITED BY SIZE
032200                          " more days between donations."
032300                                DELIMITED BY SIZE
032400                       INTO DSO-REASONS(DSO-REASON-IDX)
032500               ELSE
032600                   MOVE WS-RUN-DATE TO WS-NEXT-ELIG-DATE
032700               END-IF
032800           END-IF.
032900       400-EXIT.
033000           EXIT.
033100
033200      ******************************************************************
033300      *    RULE 5 - DEFERRAL MEDICATIONS.  EACH OF THE THREE
033400      *    MEDICATION SLOTS IS SCANNED SEPARATELY - A DONOR CAN BE
033500      *    BARRED MORE THAN ONCE IF THEY LIST MORE THAN ONE DEFERRAL
033600      *    DRUG.
033700      ******************************************************************
033800       500-MEDICATION-CHECK.
033900           MOVE "500-MEDICATION-CHECK" TO PARA-NAME.
034000           PERFORM 510-SCAN-ONE-MED THRU 510-EXIT
034100               VARYING DSI-MED-IDX FROM 1 BY 1
034200               UNTIL DSI-MED-IDX > 3.
034300       500-EXIT.
034400           EXIT.
034500
034600       510-SCAN-ONE-MED.
034700           IF DSI-MED-NAME(DSI-MED-IDX) = SPACES
034800               GO TO 510-EXIT.
034900
035000           MOVE DSI-MED-NAME(DSI-MED-IDX) TO MED-TEXT.
035100           CALL "CLCLMEDS" USING MED-SCAN-CALL-PARM.
035200
035300           IF MED-IS-DEFERRAL-DRUG
035400               MOVE "N" TO ELIGIBLE-SW
035500               ADD +1 TO DSO-REASON-COUNT
035600               SET DSO-REASON-IDX TO DSO-REASON-COUNT
035620      *    DSO-REASONS IS ONLY 50 BYTES - "TAKING " PLUS THE FULL
035640      *    20-BYTE DSI-MED-NAME PLUS THE LITERAL BELOW IS 47 BYTES,
035660      *    SO THE REASON NEVER GETS TRUNCATED REGARDLESS OF HOW MUCH
035680      *    OF THE MEDICATION-NAME FIELD IS ACTUALLY FILLED IN.
035700               STRING "Taking " DELIMITED BY SIZE
035800                      DSI-MED-NAME(DSI-MED-IDX) DELIMITED BY SIZE
035900                      " - consult a doctor." DELIMITED BY SIZE
036100                   INTO DSO-REASONS(DSO-REASON-IDX)
036200           END-IF.
036300       510-EXIT.
036400           EXIT.
036500
036600       600-WRITE-DONOROUT.
036700           MOVE "600-WRITE-DONOROUT" TO PARA-NAME.
036800           WRITE DONOROUT-FD-REC FROM DONOR-SCREEN-OUT-REC.
036900       600-EXIT.
037000           EXIT.
037100
037200       800-OPEN-FILES.
037300           MOVE "800-OPEN-FILES" TO PARA-NAME.
037400           OPEN INPUT DONORIN-FILE.
037500           OPEN OUTPUT DONOROUT-FILE, SYSOUT.
037600           OPEN OUTPUT RUNRPT-FILE.
037700       800-EXIT.
037800           EXIT.
037900
038000       850-CLOSE-FILES.
038100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
038200           CLOSE DONORIN-FILE, DONOROUT-FILE, SYSOUT, RUNRPT-FILE.
038300       850-EXIT.
038400           EXIT.
038500
038600       900-READ-DONORIN.
038700           MOVE "900-READ-DONORIN" TO PARA-NAME.
038800           READ DONORIN-FILE INTO DONOR-SCREEN-IN-REC
038900               AT END
039000               MOVE "N" TO MORE-DATA-SW
039100               GO TO 900-EXIT
039200           END-READ.
039300           ADD +1 TO DONORS-READ.
039400       900-EXIT.
039500           EXIT.
039600
039700      ******************************************************************
039800      *    900-CLEANUP WRITES SECTION 1 OF THE RUN REPORT AND CLOSES
039900      *    THE FILES.  RUNRPT STAYS OPEN OUTPUT (NOT EXTEND) HERE -
040000      *    THIS IS THE FIRST STEP OF THE JOB.
040100      ******************************************************************
040200       900-CLEANUP.
040300           MOVE "900-CLEANUP" TO PARA-NAME.
040400           MOVE 1 TO WS-PAGE-CNT.
040500           MOVE SPACES TO RUNRPT-FD-REC.
040600           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
040700
040800           MOVE "DONOR SCREENING SUMMARY" TO SECTION-TITLE-O.
040900           WRITE RUNRPT-FD-REC FROM WS-SECTION-HDR-REC.
041000           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
041100
041200           MOVE DONORS-READ       TO DONORS-READ-O.
041300           MOVE DONORS-ELIGIBLE   TO ELIGIBLE-CNT-O.
041400           MOVE DONORS-INELIGIBLE TO INELIGIBLE-CNT-O.
041500           WRITE RUNRPT-FD-REC FROM WS-DONOR-SUMMARY-REC.
041600
041700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041800
041900           DISPLAY "** DONORS READ **".
042000           DISPLAY DONORS-READ.
042100           DISPLAY "** DONORS ELIGIBLE **".
042200           DISPLAY DONORS-ELIGIBLE.
042300           DISPLAY "** DONORS INELIGIBLE **".
042400           DISPLAY DONORS-INELIGIBLE.
042500           DISPLAY "******** NORMAL END OF JOB DONEDIT ********".
042600       900-EXIT.
042700           EXIT.
042800
042900       1000-ABEND-RTN.
043000           WRITE SYSOUT-REC FROM ABEND-REC.
043100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043200           DISPLAY "*** ABNORMAL END OF JOB - DONEDIT ***" UPON CONSOLE.
043300           DIVIDE ZERO-VAL INTO ONE-VAL.
