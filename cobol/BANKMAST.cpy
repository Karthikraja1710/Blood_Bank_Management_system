000100      ******************************************************************
000200      * BANKMAST - BLOOD BANK MASTER RECORD, AND THE IN-MEMORY TABLE
000300      *            BNKSRCH BUILDS FROM IT AT 050-LOAD-BANK-TABLE.
000400      *            INACTIVE BANKS (BKM-ACTIVE-FLAG NOT = "Y") ARE READ
000500      *            BUT NEVER LOADED INTO THE TABLE.
000600      ******************************************************************
000700      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000800      *    -----------  -------  -----------  ------------------------
000900      *    D.VANWYK     06/30/95 RQ-0640      ORIGINAL LAYOUT
001000      *    D.VANWYK     11/18/97 RQ-0994      ADDED UNITS-ON-HAND BY
001100      *                                       BLOOD TYPE FOR DISPATCH
001200      ******************************************************************
001300       01  BANK-MASTER-REC.
001400           05  BKM-BANK-ID                 PIC X(06).
001500           05  BKM-BANK-NAME               PIC X(30).
001600           05  BKM-BANK-ADDRESS            PIC X(40).
001700           05  BKM-LATITUDE                PIC S9(03)V9(06).
001800           05  BKM-LONGITUDE               PIC S9(03)V9(06).
001900           05  BKM-CONTACT-NUMBER          PIC X(15).
001950           05  BKM-CONTACT-SPLIT REDEFINES
001960               BKM-CONTACT-NUMBER.
001970               10  BKM-CONTACT-AREA        PIC X(03).
001980               10  BKM-CONTACT-LOCAL       PIC X(12).
002000           05  BKM-ACTIVE-FLAG             PIC X(01).
002100               88  BKM-ACTIVE              VALUE "Y".
002200           05  BKM-UNITS-A-POS             PIC 9(03).
002300           05  BKM-UNITS-B-POS             PIC 9(03).
002400           05  BKM-UNITS-O-NEG             PIC 9(03).
002500           05  FILLER                      PIC X(07).
002600
002700      ******************************************************************
002800      * IN-MEMORY TABLE OF ACTIVE BANKS - LOADED ONCE AT HOUSEKEEPING,
002900      * SEARCHED ONCE PER SEARCH REQUEST RECORD.
003000      ******************************************************************
003100       01  BANK-TABLE.
003200           05  BKT-ENTRY OCCURS 200 TIMES
003300                         INDEXED BY BKT-IDX.
003400               10  BKT-BANK-ID             PIC X(06).
003500               10  BKT-BANK-NAME           PIC X(30).
003600               10  BKT-LATITUDE            PIC S9(03)V9(06).
003700               10  BKT-LONGITUDE           PIC S9(03)V9(06).
003800               10  BKT-UNITS-AVAILABLE     PIC 9(04).
003900               10  FILLER                  PIC X(02).
004000       77  BKT-TABLE-COUNT                 PIC 9(04) COMP.
