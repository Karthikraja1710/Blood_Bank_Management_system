000100      ******************************************************************
000200      * SRCHOUT - BLOOD BANK PROXIMITY SEARCH RESULT RECORD.
000300      *           UP TO 5 OF THESE ARE WRITTEN PER SEARCH REQUEST,
000400      *           RANK 1 BEING THE CLOSEST (OR QUICKEST) BANK.
000500      ******************************************************************
000600      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000700      *    -----------  -------  -----------  ------------------------
000800      *    D.VANWYK     06/30/95 RQ-0640      ORIGINAL LAYOUT
000900      ******************************************************************
000950      *    NOTE - THE SEVEN FIELDS BELOW SUM TO EXACTLY 57 BYTES, WHICH
000960      *    IS WHAT SRCHOUT-FD-REC IS DEFINED AT.  THERE IS NO SLACK LEFT
000970      *    FOR A FILLER BYTE ON THIS ONE - DO NOT WIDEN A FIELD WITHOUT
000980      *    WIDENING THE FD TO MATCH.
000990      ******************************************************************
001000       01  SEARCH-RESULT-REC.
001100           05  SRO-REQUEST-ID              PIC X(06).
001200           05  SRO-RANK                    PIC 9(01).
001300           05  SRO-BANK-ID                 PIC X(06).
001400           05  SRO-BANK-NAME               PIC X(30).
001500           05  SRO-DISTANCE-KM             PIC 9(05)V99.
001600           05  SRO-ETA-MINUTES             PIC 9(04).
001700           05  SRO-UNITS-AVAILABLE         PIC 9(03).
