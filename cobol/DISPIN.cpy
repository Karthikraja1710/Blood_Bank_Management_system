000100      ******************************************************************
000200      * DISPIN - DISPATCH REQUEST INPUT RECORD.  A DISPATCH RUN IS ONE
000300      *          HEADER RECORD ('H') FOLLOWED BY ONE OR MORE DONOR
000400      *          RECORDS ('D').  THE RECORD-TYPE BYTE IN COLUMN 1 TELLS
000500      *          DISPATCH WHICH REDEFINITION APPLIES.
000600      ******************************************************************
000700      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000800      *    -----------  -------  -----------  ------------------------
000900      *    T.MBEKI      02/14/99 RQ-1140      ORIGINAL LAYOUT
001000      ******************************************************************
001100       01  DISPATCH-IN-REC.
001200           05  DIN-REC-TYPE                PIC X(01).
001300               88  DIN-HEADER-REC          VALUE "H".
001400               88  DIN-DONOR-REC           VALUE "D".
001500           05  DIN-HEADER-DATA.
001600               10  DIN-HOSPITAL-NODE       PIC X(15).
001700               10  DIN-REQ-BLOOD-TYPE      PIC X(03).
001800               10  FILLER                  PIC X(51).
001900           05  DIN-DONOR-DATA REDEFINES DIN-HEADER-DATA.
002000               10  DIN-DONOR-ID            PIC X(06).
002100               10  DIN-DONOR-NAME          PIC X(20).
002200               10  DIN-LOCATION-NODE       PIC X(15).
002300               10  DIN-BLOOD-TYPE          PIC X(03).
002400               10  DIN-PAST-DONATIONS      PIC 9(03).
002500               10  DIN-AGE                 PIC 9(03).
002600               10  DIN-WEIGHT-KG           PIC 9(03).
002700               10  DIN-LAST-DON-DAYS-AGO   PIC 9(05).
002800                   88  DIN-NEVER-DONATED   VALUE 99999.
002900               10  DIN-HEALTH-ISSUES-FLAG  PIC X(01).
003000                   88  DIN-HEALTH-ISSUES   VALUE "Y".
003100               10  FILLER                  PIC X(10).
