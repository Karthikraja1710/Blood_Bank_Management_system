000100      ******************************************************************
000200      * ROADEDGE - CITY ROAD NETWORK EDGE RECORD, AND THE ADJACENCY
000300      *            TABLE DISPATCH BUILDS FROM IT AT 050-LOAD-ROADNET-
000400      *            TABLE.  EACH EDGE READ IS STORED TWICE - ONCE EACH
000500      *            DIRECTION - SINCE THE ROAD NETWORK IS UNDIRECTED.
000600      ******************************************************************
000700      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000800      *    -----------  -------  -----------  ------------------------
000900      *    T.MBEKI      02/14/99 RQ-1140      ORIGINAL LAYOUT
001000      ******************************************************************
001050      *    NOTE - THE THREE FIELDS BELOW SUM TO EXACTLY 34 BYTES, WHICH
001060      *    IS WHAT ROADNET-FD-REC IS DEFINED AT.  THERE IS NO SLACK LEFT
001070      *    FOR A FILLER BYTE ON THIS ONE - DO NOT WIDEN A FIELD WITHOUT
001080      *    WIDENING THE FD TO MATCH.
001090      ******************************************************************
001100       01  ROAD-EDGE-REC.
001200           05  RDE-NODE-FROM               PIC X(15).
001300           05  RDE-NODE-TO                 PIC X(15).
001400           05  RDE-EDGE-KM                 PIC 9(03)V9(01).
001500
001600      ******************************************************************
001700      * ADJACENCY TABLE - ONE ROW PER NODE, EACH ROW HOLDS POINTERS
001800      * INTO THE EDGE TABLE FOR EVERY EDGE TOUCHING THAT NODE.
001900      ******************************************************************
002000       01  NODE-TABLE.
002100           05  NDT-ENTRY OCCURS 100 TIMES
002200                         INDEXED BY NDT-IDX.
002300               10  NDT-NODE-NAME           PIC X(15).
002350               10  FILLER                  PIC X(01).
002400       77  NDT-NODE-COUNT                  PIC 9(04) COMP.
002500
002600       01  EDGE-TABLE.
002700           05  EGT-ENTRY OCCURS 400 TIMES
002800                         INDEXED BY EGT-IDX.
002900               10  EGT-NODE-FROM           PIC X(15).
003000               10  EGT-NODE-TO             PIC X(15).
003100               10  EGT-EDGE-KM             PIC 9(03)V9(01).
003150               10  FILLER                  PIC X(01).
003200       77  EGT-EDGE-COUNT                  PIC 9(04) COMP.
003300
003400      ******************************************************************
003500      * DIJKSTRA WORK TABLE - PARALLEL TO NODE-TABLE, REBUILT ONCE PER
003600      * DISPATCH-REQUEST/DONOR PAIR BY 300-DIJKSTRA-RTN.
003700      ******************************************************************
003800       01  DIJKSTRA-TABLE.
003900           05  DJK-ENTRY OCCURS 100 TIMES
004000                         INDEXED BY DJK-IDX.
004100               10  DJK-TENT-DIST-KM        PIC 9(05)V99 COMP-3.
004200               10  DJK-SETTLED-FLAG        PIC X(01).
004300                   88  DJK-SETTLED         VALUE "Y".
004400               10  DJK-REACHABLE-FLAG      PIC X(01).
004500                   88  DJK-REACHABLE       VALUE "Y".
004550               10  FILLER                  PIC X(01).
