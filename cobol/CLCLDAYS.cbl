000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLDAYS.
000400       AUTHOR. R. OKAFOR.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/11/94.
000700       DATE-COMPILED. 04/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          TWO DATE SERVICES FOR DONEDIT, BOTH DRIVEN OFF THE
001300      *          SAME JULIAN DAY NUMBER CONVERSION (FLIEGEL/VAN FLANDERN
001400      *          ALGORITHM - THIS SHOP'S COMPILER HAS NO DATE INTRINSIC
001500      *          FUNCTIONS AT ALL, SO EVERY DATE-ARITHMETIC PROGRAM IN
001600      *          THE SHOP GOES THROUGH A JULIAN NUMBER SOMEWHERE):
001700      *
001800      *               DAS-FUNCTION = 1   RETURN DAYS BETWEEN TWO DATES
001900      *               DAS-FUNCTION = 2   RETURN A DATE PLUS N DAYS
002000      *
002100      *          CALLED BY DONEDIT'S 400-INTERVAL-CHECK TO FIND HOW
002200      *          MANY DAYS SINCE THE DONOR'S LAST DONATION, AND TO
002300      *          DERIVE THE NEXT-ELIGIBLE DATE WHEN A DONOR IS TURNED
002400      *          AWAY ON THE 56-DAY RULE.
002500      *
002600      ******************************************************************
002700      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002800      *    -----------  -------  -----------  ------------------------
002900      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL ROUTINE - DAYS
003000      *                                       BETWEEN DATES ONLY
003100      *    R.OKAFOR     09/02/96 RQ-0877      ADDED DAS-FUNCTION 2 -
003200      *                                       NEXT-ELIGIBLE-DATE CALC
003300      *    T.MBEKI      02/14/99 Y2K-004      Y2K REVIEW - JULIAN CALC
003400      *                                       IS CENTURY-SAFE AS IS,
003500      *                                       CCYY INPUT ALREADY 4-DIGIT
003510      *    T.MBEKI      01/10/00 Y2K-004      Y2K ROLLOVER VERIFICATION -
003520      *                                       FIRST JULIAN CALC OF 2000
003530      *                                       CAME BACK CORRECT, NO CODE
003540      *                                       CHANGE REQUIRED
003600      ******************************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           UPSI-0 ON STATUS IS U0-DEBUG-ON
004300                  OFF STATUS IS U0-DEBUG-OFF.
004400
004500       DATA DIVISION.
004600       WORKING-STORAGE SECTION.
004650      *    BINARY DUMP VIEWS BELOW LET A U0-DEBUG-ON TRACE DISPLAY
004660      *    THE RAW BYTES OF THE JULIAN WORK FIELDS WITHOUT AN
004670      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
004700       01  MISC-FIELDS.
004800           05  WS-CCYY-1            PIC S9(09) COMP.
004810           05  WS-CCYY-1-DUMP REDEFINES WS-CCYY-1 PIC X(04).
004900           05  WS-MM-1              PIC S9(09) COMP.
005000           05  WS-DD-1              PIC S9(09) COMP.
005100           05  WS-CCYY-2            PIC S9(09) COMP.
005200           05  WS-MM-2              PIC S9(09) COMP.
005300           05  WS-DD-2              PIC S9(09) COMP.
005400           05  WS-JULIAN-1          PIC S9(09) COMP.
005500           05  WS-JULIAN-2          PIC S9(09) COMP.
005600           05  WS-A-TERM            PIC S9(09) COMP.
005700           05  WS-Y-TERM            PIC S9(09) COMP.
005800           05  WS-M-TERM            PIC S9(09) COMP.
005900           05  WS-WORK-JULIAN       PIC S9(09) COMP.
006000           05  WS-WORK-ALPHA        PIC S9(09) COMP.
006100           05  WS-WORK-A            PIC S9(09) COMP.
006200           05  WS-WORK-B            PIC S9(09) COMP.
006300           05  WS-WORK-C            PIC S9(09) COMP.
006400           05  WS-WORK-D            PIC S9(09) COMP.
006500           05  WS-WORK-E            PIC S9(09) COMP.
006600           05  WS-WORK-M            PIC S9(09) COMP.
006700           05  WS-RESULT-CCYY       PIC S9(09) COMP.
006710           05  WS-RESULT-CCYY-DUMP REDEFINES WS-RESULT-CCYY
006720                                PIC X(04).
006800           05  WS-RESULT-MM         PIC S9(09) COMP.
006900           05  WS-RESULT-DD         PIC S9(09) COMP.
006910           05  WS-RESULT-DD-DUMP REDEFINES WS-RESULT-DD
006920                                PIC X(04).
006950           05  FILLER               PIC X(01).
007000
007100       LINKAGE SECTION.
007200       01  DATE-ARITH-PARM.
007300           05  DAS-FUNCTION         PIC 9(01).
007400               88  DAS-DAYS-BETWEEN   VALUE 1.
007500               88  DAS-ADD-DAYS       VALUE 2.
007600      *    DAS-DAYS-BETWEEN:  DAS-DATE-1 / DAS-DATE-2 ARE BOTH INPUT,
007700      *    DAS-DAYS-RESULT COMES BACK DAS-DATE-2 MINUS DAS-DATE-1.
007800      *    DAS-ADD-DAYS:  DAS-DATE-1 AND DAS-ADD-DAY-COUNT ARE INPUT,
007900      *    DAS-DATE-2 COMES BACK AS THE DERIVED DATE.
008000           05  DAS-DATE-1           PIC 9(08).
008100           05  DAS-DATE-2           PIC 9(08).
008200           05  DAS-ADD-DAY-COUNT    PIC S9(05) COMP-3.
008300           05  DAS-DAYS-RESULT      PIC S9(07) COMP-3.
008350           05  FILLER               PIC X(01).
008400
008500       PROCEDURE DIVISION USING DATE-ARITH-PARM.
008600       000-MAINLINE.
008700           IF DAS-DAYS-BETWEEN
008800               PERFORM 100-DAYS-BETWEEN THRU 100-EXIT
008900           ELSE
009000               PERFORM 200-ADD-DAYS THRU 200-EXIT
009100           END-IF.
009200           GOBACK.
009300
009400      ******************************************************************
009500      *    100-DAYS-BETWEEN - DAS-DATE-1 IS THE DONOR'S LAST DONATION
009600      *    DATE, DAS-DATE-2 IS THE RUN DATE.  DAS-DAYS-RESULT COMES
009700      *    BACK AS DAS-DATE-2 MINUS DAS-DATE-1.
009800      ******************************************************************
009900       100-DAYS-BETWEEN.
010000           MOVE DAS-DATE-1(1:4) TO WS-CCYY-1.
010100           MOVE DAS-DATE-1(5:2) TO WS-MM-1.
010200           MOVE DAS-DATE-1(7:2) TO WS-DD-1.
010300           MOVE DAS-DATE-2(1:4) TO WS-CCYY-2.
010400           MOVE DAS-DATE-2(5:2) TO WS-MM-2.
010500           MOVE DAS-DATE-2(7:2) TO WS-DD-2.
010600
010700           MOVE WS-CCYY-1 TO WS-Y-TERM.
010800           MOVE WS-MM-1   TO WS-M-TERM.
010900           MOVE WS-DD-1   TO WS-WORK-D.
011000           PERFORM 900-CALC-JULIAN THRU 900-EXIT.
011100           MOVE WS-WORK-JULIAN TO WS-JULIAN-1.
011200
011300           MOVE WS-CCYY-2 TO WS-Y-TERM.
011400           MOVE WS-MM-2   TO WS-M-TERM.
011500           MOVE WS-DD-2   TO WS-WORK-D.
011600           PERFORM 900-CALC-JULIAN THRU 900-EXIT.
011700           MOVE WS-WORK-JULIAN TO WS-JULIAN-2.
011800
011900           COMPUTE DAS-DAYS-RESULT = WS-JULIAN-2 - WS-JULIAN-1.
012000       100-EXIT.
012100           EXIT.
012200
012300      ******************************************************************
012400      *    200-ADD-DAYS - RETURNS DAS-DATE-1 PLUS DAS-ADD-DAY-COUNT
012500      *    DAYS AS AN 8-BYTE CCYYMMDD IN DAS-DATE-2.  USED TO DERIVE
012600      *    DSO-NEXT-ELIGIBLE-DATE (LAST DONATION PLUS 56 DAYS).
012700      ******************************************************************
012800       200-ADD-DAYS.
012900           MOVE DAS-DATE-1(1:4) TO WS-CCYY-1.
013000           MOVE DAS-DATE-1(5:2) TO WS-MM-1.
013100           MOVE DAS-DATE-1(7:2) TO WS-DD-1.
013200
013300           MOVE WS-CCYY-1 TO WS-Y-TERM.
013400           MOVE WS-MM-1   TO WS-M-TERM.
013500           MOVE WS-DD-1   TO WS-WORK-D.
013600           PERFORM 900-CALC-JULIAN THRU 900-EXIT.
013700           COMPUTE WS-JULIAN-1 =
013800               WS-WORK-JULIAN + DAS-ADD-DAY-COUNT.
013900
014000           PERFORM 950-CALC-GREGORIAN THRU 950-EXIT.
014100
014200           MOVE WS-RESULT-CCYY TO DAS-DATE-2(1:4).
014300           MOVE WS-RESULT-MM   TO DAS-DATE-2(5:2).
014400           MOVE WS-RESULT-DD   TO DAS-DATE-2(7:2).
014500       200-EXIT.
014600           EXIT.
014700
014800      ******************************************************************
014900      *    900-CALC-JULIAN - STANDARD FLIEGEL/VAN FLANDERN CONVERSION
015000      *    OF A CCYY/MM/DD CIVIL DATE (IN WS-Y-TERM/WS-M-TERM/WS-WORK-D)
015100      *    INTO A JULIAN DAY NUMBER (WS-WORK-JULIAN).  INTEGER DIVIDE
015200      *    TRUNCATES THE WAY THIS FORMULA EXPECTS - NO ROUNDED PHRASE.
015300      ******************************************************************
015400       900-CALC-JULIAN.
015500           COMPUTE WS-A-TERM = (14 - WS-M-TERM) / 12.
015600           COMPUTE WS-WORK-ALPHA = WS-Y-TERM + 4800 - WS-A-TERM.
015700           COMPUTE WS-WORK-M = WS-M-TERM + (12 * WS-A-TERM) - 3.
015800
015900           COMPUTE WS-WORK-JULIAN =
016000               WS-WORK-D
016100               + (((153 * WS-WORK-M) + 2) / 5)
016200               + (365 * WS-WORK-ALPHA)
016300               + (WS-WORK-ALPHA / 4)
016400               - (WS-WORK-ALPHA / 100)
016500               + (WS-WORK-ALPHA / 400)
016600               - 32045.
016700       900-EXIT.
016800           EXIT.
016900
017000      ******************************************************************
017100      *    950-CALC-GREGORIAN - INVERSE OF 900-CALC-JULIAN.  TAKES THE
017200      *    JULIAN DAY NUMBER IN WS-JULIAN-1 AND RETURNS THE CIVIL DATE
017300      *    IN WS-RESULT-CCYY/WS-RESULT-MM/WS-RESULT-DD.
017400      ******************************************************************
017500       950-CALC-GREGORIAN.
017600           COMPUTE WS-WORK-A = WS-JULIAN-1 + 32044.
017700           COMPUTE WS-WORK-B = ((4 * WS-WORK-A) + 3) / 146097.
017800           COMPUTE WS-WORK-C = WS-WORK-A - ((146097 * WS-WORK-B) / 4).
017900
018000           COMPUTE WS-WORK-D = ((4 * WS-WORK-C) + 3) / 1461.
018100           COMPUTE WS-WORK-E = WS-WORK-C - ((1461 * WS-WORK-D) / 4).
018200
018300           COMPUTE WS-WORK-M = ((5 * WS-WORK-E) + 2) / 153.
018400
018500           COMPUTE WS-RESULT-DD =
018600               WS-WORK-E - (((153 * WS-WORK-M) + 2) / 5) + 1.
018700           COMPUTE WS-RESULT-MM =
018800               WS-WORK-M + 3 - (12 * (WS-WORK-M / 10)).
018900           COMPUTE WS-RESULT-CCYY =
019000               (100 * WS-WORK-B) + WS-WORK-D - 4800
019100               + (WS-WORK-M / 10).
019200       950-EXIT.
019300           EXIT.
