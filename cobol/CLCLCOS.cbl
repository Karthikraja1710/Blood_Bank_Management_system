000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLCOS.
000400       AUTHOR. D. VAN WYK.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/05/95.
000700       DATE-COMPILED. 07/05/95.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          RETURNS THE COSINE OF AN ANGLE GIVEN IN RADIANS, BY
001300      *          THE MACLAURIN SERIES
001400      *               COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + ...
001500      *          EVALUATED AS A RUNNING TERM, SAME TECHNIQUE AS ITS
001600      *          COMPANION ROUTINE CLCLSIN.
001700      *
001800      *          CALLED BY CLCLHAV FOR THE HAVERSINE DISTANCE CALC.
001900      *
002000      ******************************************************************
002100      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002200      *    -----------  -------  -----------  ------------------------
002300      *    D.VANWYK     07/05/95 RQ-0640      ORIGINAL ROUTINE
002310      *    R.OKAFOR     11/18/97 RQ-0994      RAISED WS-ALL-TERMS-DONE
002320      *                                       FROM 10 TO 15 TERMS TO
002330      *                                       MATCH THE COMPANION SINE
002340      *                                       ROUTINE'S ACCURACY FIX ON
002350      *                                       THE LONGEST BANK HAULS
002360      *    T.MBEKI      02/14/99 Y2K-004      REVIEWED FOR Y2K - NO DATE
002370      *                                       FIELDS IN THIS ROUTINE,
002380      *                                       RADIANS IN AND OUT ONLY
002400      ******************************************************************
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           UPSI-0 ON STATUS IS U0-DEBUG-ON
003100                  OFF STATUS IS U0-DEBUG-OFF.
003200
003300       DATA DIVISION.
003400       WORKING-STORAGE SECTION.
003450      *    PACKED-DECIMAL DUMP VIEWS BELOW LET A U0-DEBUG-ON TRACE
003460      *    DISPLAY THE RAW BYTES OF THE SERIES FIELDS WITHOUT AN
003470      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
003500       01  MISC-FIELDS.
003600           05  WS-X                 PIC S9(05)V9(10) COMP-3.
003650           05  WS-X-DUMP REDEFINES WS-X PIC X(08).
003700           05  WS-X-SQUARED         PIC S9(05)V9(10) COMP-3.
003800           05  WS-TERM              PIC S9(05)V9(10) COMP-3.
003900           05  WS-SUM               PIC S9(05)V9(10) COMP-3.
003950           05  WS-SUM-DUMP REDEFINES WS-SUM PIC X(08).
004000           05  WS-DENOM             PIC S9(07) COMP-3.
004050           05  WS-DENOM-DUMP REDEFINES WS-DENOM PIC X(04).
004100           05  WS-TERM-NBR          PIC S9(04) COMP.
004200               88  WS-ALL-TERMS-DONE  VALUE +15.
004250           05  FILLER               PIC X(01).
004300
004400       LINKAGE SECTION.
004500       01  COS-PARM.
004600           05  COS-ANGLE-RADIANS    PIC S9(05)V9(10) COMP-3.
004700           05  COS-RESULT           PIC S9(05)V9(10) COMP-3.
004750           05  FILLER               PIC X(01).
004800
004900       PROCEDURE DIVISION USING COS-PARM.
005000       000-MAINLINE.
005100           MOVE COS-ANGLE-RADIANS TO WS-X.
005200           COMPUTE WS-X-SQUARED ROUNDED = WS-X * WS-X.
005300           MOVE 1     TO WS-TERM.
005400           MOVE 1     TO WS-SUM.
005500
005600           MOVE ZERO TO WS-TERM-NBR.
005700           PERFORM 100-ADD-ONE-TERM THRU 100-EXIT
005800               VARYING WS-TERM-NBR FROM 1 BY 1
005900               UNTIL WS-ALL-TERMS-DONE.
006000
006100           MOVE WS-SUM TO COS-RESULT.
006200           GOBACK.
006300
006400       100-ADD-ONE-TERM.
006500      *    DENOMINATOR FOR TERM N IS (2N-1)(2N)
006600           COMPUTE WS-DENOM =
006700               ((2 * WS-TERM-NBR) - 1) * (2 * WS-TERM-NBR).
006800           COMPUTE WS-TERM ROUNDED =
006900               (WS-TERM * (-1) * WS-X-SQUARED) / WS-DENOM.
007000           ADD WS-TERM TO WS-SUM.
007100       100-EXIT.
007200           EXIT.
