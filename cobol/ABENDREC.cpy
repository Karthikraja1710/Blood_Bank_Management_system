000100      ******************************************************************
000200      *    ABENDREC  -  COMMON ABEND-MESSAGE LAYOUT AND FORCED-ABEND
000300      *    SWITCHES SHARED BY EVERY BATCH PROGRAM IN THIS SYSTEM.  A
000400      *    PROGRAM THAT HITS AN UNRECOVERABLE CONDITION MOVES A REASON
000500      *    INTO ABEND-REASON, OPTIONALLY FILLS IN EXPECTED-VAL/ACTUAL-
000600      *    VAL, WRITES SYSOUT-REC FROM ABEND-REC, AND FORCES A SYSTEM
000700      *    ABEND WITH DIVIDE ZERO-VAL INTO ONE-VAL SO THE JOB STEP
000800      *    CONDITION CODE SHOWS UP NON-ZERO IN THE JCL LISTING.
000900      ******************************************************************
001000      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
001100      *    -----------  -------  -----------  ------------------------
001200      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL LAYOUT, CARRIED
001300      *                                       OVER FROM THE BILLING
001400      *                                       SYSTEM'S OWN ABENDREC
001500      ******************************************************************
001600       01  ABEND-REC.
001700           05  ABEND-REASON            PIC X(40).
001800           05  PARA-NAME               PIC X(20).
001900           05  FILLER                  PIC X(01).
002000           05  EXPECTED-VAL            PIC X(20).
002100           05  FILLER                  PIC X(01).
002200           05  ACTUAL-VAL              PIC X(20).
002300           05  FILLER                  PIC X(28).
002400
002500       77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002600       77  ONE-VAL                     PIC 9(01) VALUE 1.
