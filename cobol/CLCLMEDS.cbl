000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLMEDS.
000400       AUTHOR. R. OKAFOR.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/11/94.
000700       DATE-COMPILED. 04/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CASE-INSENSITIVE SUBSTRING SCAN OF ONE MEDICATION-
001300      *          NAME FIELD AGAINST THE SHOP'S DEFERRAL DRUG LIST:
001400      *               ANTIBIOTICS, ACCUTANE, BLOOD THINNER
001500      *          RETURNS MED-FOUND-FLAG = 'Y' IF ANY OF THE THREE
001600      *          APPEARS ANYWHERE IN THE FIELD, UPPER OR LOWER CASE.
001700      *
001800      *          CALLED THREE TIMES PER DONOR BY DONEDIT'S
001900      *          500-MEDICATION-CHECK, ONCE FOR EACH DSI-MED-NAME
002000      *          OCCURRENCE.  THIS SHOP'S COMPILER HAS NO UPPER-CASE
002100      *          INTRINSIC, SO CASE FOLDING IS DONE WITH AN INSPECT
002200      *          CONVERTING TABLE THE SAME AS EVERY OTHER CASE-FOLDING
002300      *          ROUTINE IN THE SHOP.
002400      *
002500      ******************************************************************
002600      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002700      *    -----------  -------  -----------  ------------------------
002800      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL ROUTINE
002900      *    R.OKAFOR     09/02/96 RQ-0877      WIDENED MED-TEXT TO MATCH
003000      *                                       DSI-MED-NAME WHEN THE
003100      *                                       MEDICATIONS TABLE WAS
003200      *                                       ADDED TO DONSCRIN
003210      *    T.MBEKI      01/10/00 Y2K-004      Y2K REVIEW - NO DATE
003220      *                                       FIELDS IN THIS ROUTINE,
003230      *                                       TEXT COMPARE ONLY
003300      ******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       SPECIAL-NAMES.
003900           UPSI-0 ON STATUS IS U0-DEBUG-ON
004000                  OFF STATUS IS U0-DEBUG-OFF.
004100
004200       DATA DIVISION.
004300       WORKING-STORAGE SECTION.
004350      *    BINARY DUMP VIEW BELOW LETS A U0-DEBUG-ON TRACE DISPLAY
004360      *    THE RAW BYTES OF THE SCAN-POSITION COUNTER WITHOUT AN
004370      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
004400       01  MISC-FIELDS.
004500           05  WS-UPPER-TEXT        PIC X(20).
004600           05  WS-START-POS         PIC S9(04) COMP.
004650           05  WS-START-POS-DUMP REDEFINES WS-START-POS
004660                                PIC X(02).
004700           05  WS-MAX-START         PIC S9(04) COMP.
004800           05  WS-FOUND-SW          PIC X(01).
004900               88  WS-FOUND-YES       VALUE 'Y'.
005000               88  WS-FOUND-NO        VALUE 'N'.
005050           05  FILLER               PIC X(01).
005100
005200      *    DEFERRAL DRUG LIST - KEPT AS A LITERAL BLOCK SINCE THIS
005300      *    COMPILER'S OCCURS CLAUSE WILL NOT TAKE A VALUE ON EACH ROW.
005400       01  KEYWORD-RAW.
005500           05  FILLER               PIC X(20) VALUE "ANTIBIOTICS".
005600           05  FILLER               PIC X(20) VALUE "ACCUTANE".
005700           05  FILLER               PIC X(20) VALUE "BLOOD THINNER".
005800       01  KEYWORD-TABLE REDEFINES KEYWORD-RAW.
005900           05  KWD-ENTRY OCCURS 3 TIMES INDEXED BY KWD-IDX.
006000               10  KWD-TEXT         PIC X(20).
006100
006200       01  KEYWORD-LEN-RAW.
006300           05  FILLER               PIC 9(02) VALUE 11.
006400           05  FILLER               PIC 9(02) VALUE 08.
006500           05  FILLER               PIC 9(02) VALUE 13.
006600       01  KEYWORD-LEN-TABLE REDEFINES KEYWORD-LEN-RAW.
006700           05  KWD-LEN OCCURS 3 TIMES PIC 9(02).
006800
006900       LINKAGE SECTION.
007000       01  MED-SCAN-PARM.
007100           05  MED-TEXT             PIC X(20).
007200           05  MED-FOUND-FLAG       PIC X(01).
007300               88  MED-IS-DEFERRAL-DRUG  VALUE 'Y'.
007350           05  FILLER               PIC X(01).
007400
007500       PROCEDURE DIVISION USING MED-SCAN-PARM.
007600       000-MAINLINE.
007700           MOVE MED-TEXT TO WS-UPPER-TEXT.
007800           INSPECT WS-UPPER-TEXT
007900               CONVERTING "abcdefghijklmnopqrstuvwxyz"
008000                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100
008200           MOVE 'N' TO WS-FOUND-SW.
008300           MOVE 'N' TO MED-FOUND-FLAG.
008400
008500           PERFORM 100-SCAN-ONE-KEYWORD THRU 100-EXIT
008600               VARYING KWD-IDX FROM 1 BY 1
008700               UNTIL KWD-IDX > 3
008800                  OR WS-FOUND-YES.
008900
009000           IF WS-FOUND-YES
009100               MOVE 'Y' TO MED-FOUND-FLAG
009200           END-IF.
009300           GOBACK.
009400
009500       100-SCAN-ONE-KEYWORD.
009600           COMPUTE WS-MAX-START =
009700               21 - KWD-LEN(KWD-IDX).
009800           PERFORM 110-SCAN-ONE-POSITION THRU 110-EXIT
009900               VARYING WS-START-POS FROM 1 BY 1
010000               UNTIL WS-START-POS > WS-MAX-START
010100                  OR WS-FOUND-YES.
010200       100-EXIT.
010300           EXIT.
010400
010500       110-SCAN-ONE-POSITION.
010600           IF WS-UPPER-TEXT(WS-START-POS:KWD-LEN(KWD-IDX)) =
010700              KWD-TEXT(KWD-IDX)(1:KWD-LEN(KWD-IDX))
010800               MOVE 'Y' TO WS-FOUND-SW
010900           END-IF.
011000       110-EXIT.
011100           EXIT.
