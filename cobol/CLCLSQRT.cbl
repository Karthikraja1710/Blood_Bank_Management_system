000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLSQRT.
000400       AUTHOR. D. VAN WYK.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/05/95.
000700       DATE-COMPILED. 07/05/95.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM RETURNS THE SQUARE ROOT OF A SIGNED
001300      *          PACKED-DECIMAL VALUE USING NEWTON-RAPHSON ITERATION -
001400      *          OUR COMPILER HAS NO SQRT BUILT-IN SO WE ROLL OUR OWN.
001500      *          CALLED BY CLCLHAV FOR THE HAVERSINE DISTANCE CALC.
001600      *
001700      *          A NEGATIVE INPUT IS TREATED AS AN ABEND-WORTHY MISUSE
001800      *          OF THIS ROUTINE BY THE CALLER - WE JUST RETURN ZERO
001900      *          RATHER THAN BLOW UP A BATCH STEP OVER IT.
002000      *
002100      ******************************************************************
002200      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002300      *    -----------  -------  -----------  ------------------------
002400      *    D.VANWYK     07/05/95 RQ-0640      ORIGINAL ROUTINE
002500      *    D.VANWYK     11/18/97 RQ-0994      RAISED ITERATION COUNT
002600      *                                       FROM 12 TO 20 - 2-DECIMAL
002700      *                                       ROUNDING WAS OFF BY ONE
002800      *                                       ON A FEW LONG-HAUL BANKS
002900      *    T.MBEKI      02/14/99 Y2K-004      REVIEWED FOR Y2K - NO
003000      *                                       DATE FIELDS IN THIS ONE
003010      *    R.OKAFOR     01/10/00 Y2K-004      Y2K ROLLOVER VERIFICATION -
003020      *                                       CONFIRMED AGAIN, STILL NO
003030      *                                       DATE FIELDS IN THIS ONE
003100      ******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           UPSI-0 ON STATUS IS U0-DEBUG-ON
003800                  OFF STATUS IS U0-DEBUG-OFF.
003900
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004150      *    PACKED-DECIMAL DUMP VIEWS BELOW LET A U0-DEBUG-ON TRACE
004160      *    DISPLAY THE RAW BYTES OF THE ITERATION FIELDS WITHOUT AN
004170      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
004200       01  MISC-FIELDS.
004300           05  WS-GUESS             PIC S9(05)V9(10) COMP-3.
004350           05  WS-GUESS-DUMP REDEFINES WS-GUESS PIC X(08).
004400           05  WS-PRIOR-GUESS       PIC S9(05)V9(10) COMP-3.
004450           05  WS-PRIOR-GUESS-DUMP REDEFINES WS-PRIOR-GUESS
004460                                PIC X(08).
004500           05  WS-QUOTIENT          PIC S9(05)V9(10) COMP-3.
004550           05  WS-QUOTIENT-DUMP REDEFINES WS-QUOTIENT PIC X(08).
004600           05  WS-ITER-CNT          PIC S9(04) COMP.
004700               88  WS-ITER-DONE     VALUE +20.
004750           05  FILLER               PIC X(01).
004800
004900       LINKAGE SECTION.
005000       01  SQRT-PARM.
005100           05  SQRT-INPUT-VALUE     PIC S9(05)V9(10) COMP-3.
005200           05  SQRT-RESULT          PIC S9(05)V9(10) COMP-3.
005250           05  FILLER               PIC X(01).
005300
005400       PROCEDURE DIVISION USING SQRT-PARM.
005500       000-MAINLINE.
005600           IF SQRT-INPUT-VALUE NOT > ZERO
005700               MOVE ZERO TO SQRT-RESULT
005800               GOBACK
005900           END-IF.
006000
006100           MOVE SQRT-INPUT-VALUE TO WS-GUESS.
006200           IF WS-GUESS < 1
006300               MOVE 1 TO WS-GUESS
006400           END-IF.
006500
006600           MOVE ZERO TO WS-ITER-CNT.
006700           PERFORM 100-NEWTON-STEP THRU 100-EXIT
006800               VARYING WS-ITER-CNT FROM 1 BY 1
006900               UNTIL WS-ITER-DONE.
007000
007100           MOVE WS-GUESS TO SQRT-RESULT.
007200           GOBACK.
007300
007400       100-NEWTON-STEP.
007500           MOVE WS-GUESS TO WS-PRIOR-GUESS.
007600           COMPUTE WS-QUOTIENT ROUNDED =
007700               SQRT-INPUT-VALUE / WS-PRIOR-GUESS.
007800           COMPUTE WS-GUESS ROUNDED =
007900               (WS-PRIOR-GUESS + WS-QUOTIENT) / 2.
008000       100-EXIT.
008100           EXIT.
