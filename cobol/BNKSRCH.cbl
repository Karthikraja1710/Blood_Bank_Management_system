000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  BNKSRCH.
000300       AUTHOR. D. VAN WYK.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 06/30/95.
000600       DATE-COMPILED. 06/30/95.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM ANSWERS "WHICH BLOOD BANKS ARE CLOSEST"
001300      *          FOR EACH INCOMING SEARCH REQUEST.  THE ACTIVE BANK
001400      *          MASTER IS LOADED TO A TABLE ONCE AT START-UP, THEN
001500      *          EVERY REQUEST IS ANSWERED AGAINST THE TABLE - THERE IS
001600      *          NO RE-READ OF THE MASTER PER REQUEST.
001700      *
001800      *          FOR EACH REQUEST, THE HAVERSINE DISTANCE (AND DERIVED
001900      *          ETA) TO EVERY ACTIVE BANK IS WORKED OUT BY CLCLHAV,
002000      *          THEN THE CLOSEST (OR QUICKEST) 5 ARE PULLED OFF BY A
002100      *          SELECTION SORT - THERE IS NO SENSE SORTING ALL 200
002200      *          ROWS WHEN ONLY 5 EVER GO OUT THE DOOR.
002300      *
002400      ******************************************************************
002500
002600               MASTER FILE             -   DDS0001.BANKMAST
002700
002800               INPUT FILE              -   DDS0001.SRCHREQ
002900
003000               OUTPUT FILE PRODUCED    -   DDS0001.SRCHOUT
003100
003200               REPORT FILE PRODUCED    -   DDS0001.RUNRPT (EXTEND)
003300
003400               DUMP FILE               -   SYSOUT
003500
003600      ******************************************************************
003700      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
003800      *    -----------  -------  -----------  ------------------------
003900      *    D.VANWYK     06/30/95 RQ-0640      ORIGINAL PROGRAM - ADAPTED
004000      *                                       FROM THE BILLING SHOP'S
004100      *                                       TABLE-SEARCH SKELETON
004200      *    D.VANWYK     11/18/97 RQ-0994      ADDED UNITS-AVAILABLE TO
004300      *                                       THE RESULT RECORD
004400      *    T.MBEKI      02/14/99 Y2K-004      Y2K REVIEW - RUN DATE NOW
004500      *                                       WINDOWED THE SAME WAY AS
004600      *                                       DONEDIT
004610      *    T.MBEKI      01/10/00 Y2K-004      Y2K ROLLOVER VERIFICATION -
004620      *                                       FIRST LIVE RUN DATE OF 2000
004630      *                                       WINDOWED CORRECTLY TO THE
004640      *                                       21ST CENTURY, NO CODE
004650      *                                       CHANGE REQUIRED
004700      ******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-390.
005100       OBJECT-COMPUTER. IBM-390.
005200       SPECIAL-NAMES.
005300           UPSI-0 ON STATUS IS U0-DEBUG-ON
005400                  OFF STATUS IS U0-DEBUG-OFF.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800           ASSIGN TO UT-S-SYSOUT
005900             ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT BANKMAST-FILE
006200           ASSIGN TO UT-S-BANKMST
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS DFCODE.
006500
006600           SELECT SRCHREQ-FILE
006700           ASSIGN TO UT-S-SRCHREQ
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS IFCODE.
007000
007100           SELECT SRCHOUT-FILE
007200           ASSIGN TO UT-S-SRCHOUT
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600           SELECT RUNRPT-FILE
007700           ASSIGN TO UT-S-RUNRPT
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS RFCODE.
008000
008100       DATA DIVISION.
008200       FILE SECTION.
008300       FD  SYSOUT
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 130 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS SYSOUT-REC.
008900       01  SYSOUT-REC  PIC X(130).
009000
009100      ****** BLOOD BANK MASTER - READ ONCE AT START-UP, LOADED TO
009200      ****** BANK-TABLE.  INACTIVE BANKS ARE SKIPPED, NOT LOADED.
009300       FD  BANKMAST-FILE
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 126 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS BANKMAST-FD-REC.
009900       01  BANKMAST-FD-REC PIC X(126).
010000
010100      ****** ONE RECORD PER PROXIMITY SEARCH REQUEST
010200       FD  SRCHREQ-FILE
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD
010500           RECORD CONTAINS 31 CHARACTERS
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS SRCHREQ-FD-REC.
010800       01  SRCHREQ-FD-REC PIC X(31).
010900
011000      ****** UP TO 5 RESULT RECORDS WRITTEN PER REQUEST READ
011100       FD  SRCHOUT-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 57 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS SRCHOUT-FD-REC.
011700       01  SRCHOUT-FD-REC PIC X(57).
011800
011900      ****** RUN REPORT - THIS IS THE SECOND JOB STEP, SO THE FILE IS
012000      ****** OPENED EXTEND TO ADD SECTION 2 BEHIND DONEDIT'S SECTION 1.
012100       FD  RUNRPT-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 132 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS RUNRPT-REC.
012700       01  RUNRPT-FD-REC PIC X(132).
012800
012900       WORKING-STORAGE SECTION.
013000       01  FILE-STATUS-CODES.
013100           05  DFCODE                  PIC X(02).
013200               88  DIAG-READ             VALUE SPACES.
013300               88  NO-MORE-DIAG          VALUE "10".
013400           05  IFCODE                  PIC X(02).
013500               88  CODE-READ             VALUE SPACES.
013600               88  NO-MORE-DATA          VALUE "10".
013700           05  OFCODE                  PIC X(02).
013800               88  CODE-WRITE            VALUE SPACES.
013900           05  RFCODE                  PIC X(02).
014000               88  CODE-WRITE-RPT        VALUE SPACES.
014050           05  FILLER                  PIC X(02).
014100
014200       COPY BANKMAST.
014300       COPY SRCHREQ.
014400       COPY SRCHOUT.
014500       COPY RUNRPT.
014600       COPY ABENDREC.
014700
014800       01  HAVERSINE-CALL-PARM.
014900           05  HAV-LAT1             PIC S9(03)V9(06).
015000           05  HAV-LON1             PIC S9(03)V9(06).
015100           05  HAV-LAT2             PIC S9(03)V9(06).
015200           05  HAV-LON2             PIC S9(03)V9(06).
015300           05  HAV-DISTANCE-KM      PIC 9(05)V99.
015400           05  HAV-ETA-MINUTES      PIC 9(04).
015450           05  FILLER               PIC X(01).
015500
015600      ******************************************************************
015700      * CANDIDATE-TABLE HOLDS ONE ROW PER ACTIVE BANK FOR THE REQUEST
015800      * CURRENTLY BEING ANSWERED - REBUILT FROM SCRATCH EVERY REQUEST.
015900      ******************************************************************
016000       01  CANDIDATE-TABLE.
016100           05  CAN-ENTRY OCCURS 200 TIMES INDEXED BY CAN-IDX.
016200               10  CAN-BANK-ID          PIC X(06).
016300               10  CAN-BANK-NAME        PIC X(30).
016400               10  CAN-DISTANCE-KM      PIC 9(05)V99.
016500               10  CAN-ETA-MINUTES      PIC 9(04).
016600               10  CAN-UNITS-AVAIL      PIC 9(04).
016700               10  CAN-PICKED-FLAG      PIC X(01).
016800                   88  CAN-ALREADY-PICKED  VALUE "Y".
016850               10  FILLER               PIC X(01).
016900       77  CAN-COUNT                   PIC 9(04) COMP.
017000
017100       01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200           05  REQS-PROCESSED       PIC 9(07) COMP.
017300           05  RESULT-LINES         PIC 9(07) COMP.
017400           05  WS-PAGE-CNT          PIC 9(05) COMP.
017500           05  WS-BEST-IDX          PIC 9(04) COMP.
017600           05  WS-BEST-KEY          PIC 9(07)V99 COMP-3.
017700           05  WS-THIS-KEY          PIC 9(07)V99 COMP-3.
017750           05  FILLER               PIC X(01).
017800
017900       01  MISC-WS-FLDS.
018000           05  WS-TODAY-YYMMDD      PIC 9(06).
018100           05  WS-TODAY-YY          REDEFINES WS-TODAY-YYMMDD
018200                                     PIC 9(02).
018300           05  WS-RUN-DATE          PIC 9(08).
018400           05  WS-RUN-CCYY          REDEFINES WS-RUN-DATE
018500                                     PIC 9(04).
018600           05  WS-RANK-NBR          PIC 9(01).
018650           05  FILLER               PIC X(01).
018700
018800       01  FLAGS-AND-SWITCHES.
018900           05  MORE-MASTER-SW       PIC X(01) VALUE "Y".
019000               88  NO-MORE-MASTER     VALUE "N".
019100           05  MORE-REQUEST-SW      PIC X(01) VALUE "Y".
019200               88  NO-MORE-REQUESTS   VALUE "N".
019250           05  FILLER               PIC X(01).
019300
019400       PROCEDURE DIVISION.
019500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600           PERFORM 050-LOAD-BANK-TABLE THRU 050-EXIT
019700               UNTIL NO-MORE-MASTER.
019800           PERFORM 100-MAINLINE THRU 100-EXIT
019900                   UNTIL NO-MORE-REQUESTS.
020000           PERFORM 900-CLEANUP THRU 900-EXIT.
020100           MOVE ZERO TO RETURN-CODE.
020200           GOBACK.
020300
020400       000-HOUSEKEEPING.
020500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020600           DISPLAY "******** BEGIN JOB BNKSRCH ********".
020700           ACCEPT WS-TODAY-YYMMDD FROM DATE.
020800           IF WS-TODAY-YY < 50                                     Y2K-004
020900               COMPUTE WS-RUN-CCYY = 2000 + WS-TODAY-YY            Y2K-004
021000           ELSE                                                    Y2K-004
021100               COMPUTE WS-RUN-CCYY = 1900 + WS-TODAY-YY            Y2K-004
021200           END-IF.
021300           MOVE WS-TODAY-YYMMDD(3:4) TO WS-RUN-DATE(5:4).
021400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021500           MOVE ZERO TO BKT-TABLE-COUNT.
021600           OPEN INPUT BANKMAST-FILE, SRCHREQ-FILE.
021700           OPEN OUTPUT SRCHOUT-FILE, SYSOUT.
021800           OPEN EXTEND RUNRPT-FILE.
021900           PERFORM 910-READ-BANKMAST THRU 910-EXIT.
022000           PERFORM 920-READ-SRCHREQ THRU 920-EXIT.
022100       000-EXIT.
022200           EXIT.
022300
022400      ******************************************************************
022500      * 050-LOAD-BANK-TABLE - ONE PASS OVER BANKMAST.  ACTIVE-FLAG NOT
022600      * = "Y" MEANS THE BANK IS SKIPPED - IT NEVER ENTERS THE TABLE AND
022700      * NEVER COMPETES FOR A SEARCH RESULT SLOT.
022800      ******************************************************************
022900       050-LOAD-BANK-TABLE.
023000           MOVE "050-LOAD-BANK-TABLE" TO PARA-NAME.
023100           IF BKM-ACTIVE
023200               ADD +1 TO BKT-TABLE-COUNT
023300               SET BKT-IDX TO BKT-TABLE-COUNT
023400               MOVE BKM-BANK-ID        TO BKT-BANK-ID(BKT-IDX)
023500               MOVE BKM-BANK-NAME      TO BKT-BANK-NAME(BKT-IDX)
023600               MOVE BKM-LATITUDE       TO BKT-LATITUDE(BKT-IDX)
023700               MOVE BKM-LONGITUDE      TO BKT-LONGITUDE(BKT-IDX)
023800               COMPUTE BKT-UNITS-AVAILABLE(BKT-IDX) =
023900                   BKM-UNITS-A-POS + BKM-UNITS-B-POS + BKM-UNITS-O-NEG
024000           END-IF.
024100           PERFORM 910-READ-BANKMAST THRU 910-EXIT.
024200       050-EXIT.
024300           EXIT.
024400
024500       100-MAINLINE.
024600           MOVE "100-MAINLINE" TO PARA-NAME.
024700           ADD +1 TO REQS-PROCESSED.
024800           MOVE ZERO TO CAN-COUNT.
024900
025000           PERFORM 200-CALC-DISTANCES THRU 200-EXIT
025100               VARYING BKT-IDX FROM 1 BY 1
025200               UNTIL BKT-IDX > BKT-TABLE-COUNT.
025300
025400           PERFORM 300-SORT-CANDIDATES THRU 300-EXIT.
025500           PERFORM 400-WRITE-RESULTS  THRU 400-EXIT.
025600
025700           PERFORM 920-READ-SRCHREQ THRU 920-EXIT.
025800       100-EXIT.
025900           EXIT.
026000
026100      ******************************************************************
026200      * 200-CALC-DISTANCES - ONE CLCLHAV CALL PER ACTIVE BANK, LOADING
026300      * THE RESULT STRAIGHT INTO CANDIDATE-TABLE.
026400      ******************************************************************
026500       200-CALC-DISTANCES.
026600           MOVE "200-CALC-DISTANCES" TO PARA-NAME.
026700           MOVE SRQ-REQ-LATITUDE    TO HAV-LAT1.
026800           MOVE SRQ-REQ-LONGITUDE   TO HAV-LON1.
026900           MOVE BKT-LATITUDE(BKT-IDX)  TO HAV-LAT2.
027000           MOVE BKT-LONGITUDE(BKT-IDX) TO HAV-LON2.
027100           CALL "CLCLHAV" USING HAVERSINE-CALL-PARM.
027200
027300           ADD +1 TO CAN-COUNT.
027400           SET CAN-IDX TO CAN-COUNT.
027500           MOVE BKT-BANK-ID(BKT-IDX)        TO CAN-BANK-ID(CAN-IDX).
027600           MOVE BKT-BANK-NAME(BKT-IDX)      TO CAN-BANK-NAME(CAN-IDX).
027700           MOVE HAV-DISTANCE-KM             TO CAN-DISTANCE-KM(CAN-IDX).
027800           MOVE HAV-ETA-MINUTES             TO CAN-ETA-MINUTES(CAN-IDX).
027900           MOVE BKT-UNITS-AVAILABLE(BKT-IDX)
028000               TO CAN-UNITS-AVAIL(CAN-IDX).
028100           MOVE "N"                         TO CAN-PICKED-FLAG(CAN-IDX).
028200       200-EXIT.
028300           EXIT.
028400
028500      ******************************************************************
028600      * 300-SORT-CANDIDATES - SELECTION SORT FOR THE TOP 5 ONLY.  TIES
028700      * KEEP INPUT ORDER SINCE THE SCAN FOR THE SMALLEST KEY ALWAYS
028800      * TAKES THE FIRST ROW IT MEETS WITH THAT KEY VALUE.
028900      ******************************************************************
029000       300-SORT-CANDIDATES.
029100           MOVE "300-SORT-CANDIDATES" TO PARA-NAME.
029200           MOVE ZERO TO WS-RANK-NBR.
029300           PERFORM 310-PICK-ONE-CANDIDATE THRU 310-EXIT
029400               VARYING WS-RANK-NBR FROM 1 BY 1
029500               UNTIL WS-RANK-NBR > 5
029600                  OR WS-RANK-NBR > CAN-COUNT.
029700       300-EXIT.
029800           EXIT.
029900
030000       310-PICK-ONE-CANDIDATE.
030100           MOVE ZERO TO WS-BEST-IDX.
030200           MOVE 999999.99 TO WS-BEST-KEY.
030300           PERFORM 320-TEST-ONE-CANDIDATE THRU 320-EXIT
030400               VARYING CAN-IDX FROM 1 BY 1
030500               UNTIL CAN-IDX > CAN-COUNT.
030600
030700           IF WS-BEST-IDX > ZERO
030800               SET CAN-IDX TO WS-BEST-IDX
030900               MOVE "Y" TO CAN-PICKED-FLAG(CAN-IDX)
031000           END-IF.
031100       310-EXIT.
031200           EXIT.
031300
031400       320-TEST-ONE-CANDIDATE.
031500           IF NOT CAN-ALREADY-PICKED(CAN-IDX)
031600               IF SRQ-SORT-BY-ETA
031700                   MOVE CAN-ETA-MINUTES(CAN-IDX) TO WS-THIS-KEY
031800               ELSE
031900                   MOVE CAN-DISTANCE-KM(CAN-IDX) TO WS-THIS-KEY
032000               END-IF
032100               IF WS-THIS-KEY < WS-BEST-KEY
032200                   MOVE WS-THIS-KEY TO WS-BEST-KEY
032300                   SET WS-BEST-IDX TO CAN-IDX
032400               END-IF
032500           END-IF.
032600       320-EXIT.
032700           EXIT.
032800
032900      ******************************************************************
033000      * 400-WRITE-RESULTS - RE-WALKS CANDIDATE-TABLE IN PICKED ORDER BY
033100      * FINDING EACH RANK'S OWNER.  THE TABLE IS SMALL ENOUGH (200 ROWS
033200      * AT MOST) THAT A SECOND LINEAR PASS PER RANK IS NO HEAVIER THAN
033300      * CARRYING A SEPARATE RANK-TO-INDEX ARRAY WOULD BE.
033400      ******************************************************************
033500       400-WRITE-RESULTS.
033600           MOVE "400-WRITE-RESULTS" TO PARA-NAME.
033700           MOVE ZERO TO WS-RANK-NBR.
033800           PERFORM 410-WRITE-ONE-RESULT THRU 410-EXIT
033900               VARYING WS-RANK-NBR FROM 1 BY 1
034000               UNTIL WS-RANK-NBR > 5
034100                  OR WS-RANK-NBR > CAN-COUNT.
034200       400-EXIT.
034300           EXIT.
034400
034500       410-WRITE-ONE-RESULT.
034600           MOVE ZERO TO WS-BEST-IDX.
034700           MOVE 999999.99 TO WS-BEST-KEY.
034800           PERFORM 420-RELOCATE-RANK THRU 420-EXIT
034900               VARYING CAN-IDX FROM 1 BY 1
035000               UNTIL CAN-IDX > CAN-COUNT.
035100
035200           IF WS-BEST-IDX > ZERO
035300               SET CAN-IDX TO WS-BEST-IDX
035400               MOVE SRQ-REQUEST-ID           TO SRO-REQUEST-ID
035500               MOVE WS-RANK-NBR              TO SRO-RANK
035600               MOVE CAN-BANK-ID(CAN-IDX)     TO SRO-BANK-ID
035700               MOVE CAN-BANK-NAME(CAN-IDX)   TO SRO-BANK-NAME
035800               MOVE CAN-DISTANCE-KM(CAN-IDX) TO SRO-DISTANCE-KM
035900               MOVE CAN-ETA-MINUTES(CAN-IDX) TO SRO-ETA-MINUTES
036000               MOVE CAN-UNITS-AVAIL(CAN-IDX) TO SRO-UNITS-AVAILABLE
036100               WRITE SRCHOUT-FD-REC FROM SEARCH-RESULT-REC
036200               ADD +1 TO RESULT-LINES
036300               MOVE "N" TO CAN-PICKED-FLAG(CAN-IDX)
036400           END-IF.
036500       410-EXIT.
036600           EXIT.
036700
036800      *    A RANK IS "RELOCATED" BY FINDING THE LOWEST-KEY ROW STILL
036900      *    MARKED PICKED FROM 300-SORT-CANDIDATES - SAME COMPARE AS
037000      *    320-TEST-ONE-CANDIDATE BUT AGAINST PICKED ROWS, NOT UNPICKED.
037100       420-RELOCATE-RANK.
037200           IF CAN-ALREADY-PICKED(CAN-IDX)
037300               IF SRQ-SORT-BY-ETA
037400                   MOVE CAN-ETA-MINUTES(CAN-IDX) TO WS-THIS-KEY
037500               ELSE
037600                   MOVE CAN-DISTANCE-KM(CAN-IDX) TO WS-THIS-KEY
037700               END-IF
037800               IF WS-THIS-KEY < WS-BEST-KEY
037900                   MOVE WS-THIS-KEY TO WS-BEST-KEY
038000                   SET WS-BEST-IDX TO CAN-IDX
038100               END-IF
038200           END-IF.
038300       420-EXIT.
038400           EXIT.
038500
038600       850-CLOSE-FILES.
038700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
038800           CLOSE BANKMAST-FILE, SRCHREQ-FILE, SRCHOUT-FILE, SYSOUT,
038900                 RUNRPT-FILE.
039000       850-EXIT.
039100           EXIT.
039200
039300       900-CLEANUP.
039400           MOVE "900-CLEANUP" TO PARA-NAME.
039500           ADD +1 TO WS-PAGE-CNT.
039600           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
039700
039800           MOVE "BLOOD BANK PROXIMITY SEARCH SUMMARY"
039900               TO SECTION-TITLE-O.
040000           WRITE RUNRPT-FD-REC FROM WS-SECTION-HDR-REC.
040100           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
040200
040300           MOVE REQS-PROCESSED TO REQS-PROCESSED-O.
040400           MOVE RESULT-LINES   TO RESULT-LINES-O.
040500           WRITE RUNRPT-FD-REC FROM WS-SEARCH-SUMMARY-REC.
040600
040700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040800
040900           DISPLAY "** REQUESTS PROCESSED **".
041000           DISPLAY REQS-PROCESSED.
041100           DISPLAY "** RESULT LINES WRITTEN **".
041200           DISPLAY RESULT-LINES.
041300           DISPLAY "******** NORMAL END OF JOB BNKSRCH ********".
041400       900-EXIT.
041500           EXIT.
041600
041700       910-READ-BANKMAST.
041800           MOVE "910-READ-BANKMAST" TO PARA-NAME.
041900           READ BANKMAST-FILE INTO BANK-MASTER-REC
042000               AT END
042100               MOVE "N" TO MORE-MASTER-SW
042200               GO TO 910-EXIT
042300           END-READ.
042400       910-EXIT.
042500           EXIT.
042600
042700       920-READ-SRCHREQ.
042800           MOVE "920-READ-SRCHREQ" TO PARA-NAME.
042900           READ SRCHREQ-FILE INTO SEARCH-REQUEST-REC
043000               AT END
043100               MOVE "N" TO MORE-REQUEST-SW
043200               GO TO 920-EXIT
043300           END-READ.
043400       920-EXIT.
043500           EXIT.
043600
043700       1000-ABEND-RTN.
043800           WRITE SYSOUT-REC FROM ABEND-REC.
043900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044000           DISPLAY "*** ABNORMAL END OF JOB - BNKSRCH ***" UPON CONSOLE.
044100           DIVIDE ZERO-VAL INTO ONE-VAL.
