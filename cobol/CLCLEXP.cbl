000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CLCLEXP.
000300       AUTHOR. T. MBEKI.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/14/99.
000600       DATE-COMPILED. 02/14/99.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          FIXED-WEIGHT LOGISTIC MODEL USED BY DISPATCH TO SCORE
001200      *          A DONOR'S LIKELIHOOD OF ACCEPTING A CALL-OUT.
001300      *               Z = (-0.1 * DISTANCE-KM) + (0.5 * PAST-DONATIONS)
001400      *               PROB = 1 / (1 + E**(-Z))
001500      *          E**X IS EVALUATED BY REPEATED HALVING OF X UNTIL THE
001600      *          HALVED ARGUMENT IS SMALL ENOUGH FOR A SHORT MACLAURIN
001700      *          SERIES TO BE EXACT TO MACHINE PRECISION, THEN SQUARING
001800      *          BACK UP - THIS SHOP'S COMPILER HAS NO EXP INTRINSIC.
001900      *          ARGUMENTS WELL OUTSIDE THE RANGE WHERE E**X IS
002000      *          REPRESENTABLE ARE CAUGHT BEFORE THE SERIES RUNS AND
002100      *          THE PROBABILITY IS SATURATED TO 0 OR 1 DIRECTLY.
002200      *
002300      ******************************************************************
002400      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
002500      *    -----------  -------  -----------  ------------------------
002600      *    T.MBEKI      02/14/99 RQ-1140      ORIGINAL ROUTINE
002610      *    D.VANWYK     11/22/99 RQ-1198      CHECKED THE +/-20
002620      *                                       SATURATION CUTOFF AGAINST
002630      *                                       DISPATCH'S SCORING TABLE -
002640      *                                       NO CHANGE NEEDED, A PROB
002650      *                                       OF 0 OR 1 SCORES THE SAME
002660      *                                       EITHER WAY
002670      *    R.OKAFOR     01/10/00 Y2K-004      REVIEWED FOR Y2K - NO DATE
002680      *                                       FIELDS IN THIS ROUTINE
002700      ******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           UPSI-0 ON STATUS IS U0-DEBUG-ON
003400                  OFF STATUS IS U0-DEBUG-OFF.
003500
003600       DATA DIVISION.
003700       WORKING-STORAGE SECTION.
003750      *    PACKED-DECIMAL DUMP VIEWS BELOW LET A U0-DEBUG-ON TRACE
003760      *    DISPLAY THE RAW BYTES OF THE SERIES FIELDS WITHOUT AN
003770      *    UNSTRING - SAME TRICK USED ACROSS THE SHOP'S MATH ROUTINES.
003800       01  MISC-FIELDS.
003900           05  WS-Z                 PIC S9(05)V9(06) COMP-3.
003950           05  WS-Z-DUMP REDEFINES WS-Z PIC X(06).
004000           05  WS-EXP-ARG           PIC S9(05)V9(10) COMP-3.
004050           05  WS-EXP-ARG-DUMP REDEFINES WS-EXP-ARG PIC X(08).
004100           05  WS-REDUCED-ARG       PIC S9(05)V9(10) COMP-3.
004200           05  WS-HALVINGS          PIC S9(04) COMP.
004300           05  WS-TERM              PIC S9(05)V9(10) COMP-3.
004400           05  WS-SERIES-SUM        PIC S9(05)V9(10) COMP-3.
004500           05  WS-TERM-NBR          PIC S9(04) COMP.
004600               88  WS-ALL-TERMS-DONE  VALUE +13.
004700           05  WS-SQUARE-CNT        PIC S9(04) COMP.
004800               88  WS-ALL-SQUARES-DONE  VALUE +8.
004900           05  WS-EXP-RESULT        PIC S9(09)V9(10) COMP-3.
004950           05  WS-EXP-RESULT-DUMP REDEFINES WS-EXP-RESULT
004960                                PIC X(10).
005000           05  WS-DENOMINATOR       PIC S9(09)V9(10) COMP-3.
005050           05  FILLER               PIC X(01).
005100
005200       LINKAGE SECTION.
005300       01  PROB-PARM.
005400           05  PRB-DISTANCE-KM      PIC 9(04)V9(02).
005500           05  PRB-PAST-DONATIONS   PIC 9(03).
005600           05  PRB-ACCEPT-PROB      PIC 9V9(04).
005700           05  PRB-ACCEPT-CLASS     PIC X(16).
005750           05  FILLER               PIC X(01).
005800
005900       PROCEDURE DIVISION USING PROB-PARM.
006000       000-MAINLINE.
006100           COMPUTE WS-Z ROUNDED =
006200               (-0.1 * PRB-DISTANCE-KM) + (0.5 * PRB-PAST-DONATIONS).
006300           COMPUTE WS-EXP-ARG ROUNDED = WS-Z * (-1).
006400
006500           IF WS-EXP-ARG > 20
006600               MOVE ZERO TO PRB-ACCEPT-PROB
006700           ELSE
006800               IF WS-EXP-ARG < -20
006900                   MOVE 1.0000 TO PRB-ACCEPT-PROB
007000               ELSE
007100                   PERFORM 100-CALC-EXP THRU 100-EXIT
007200                   COMPUTE WS-DENOMINATOR ROUNDED =
007300                       1 + WS-EXP-RESULT
007400                   COMPUTE PRB-ACCEPT-PROB ROUNDED =
007500                       1 / WS-DENOMINATOR
007600               END-IF
007700           END-IF.
007800
007900           IF PRB-ACCEPT-PROB NOT < 0.5
008000               MOVE "High Probability" TO PRB-ACCEPT-CLASS
008100           ELSE
008200               MOVE "Low Probability " TO PRB-ACCEPT-CLASS
008300           END-IF.
008400
008500           GOBACK.
008600
008700      ******************************************************************
008800      *    100-CALC-EXP COMPUTES E ** WS-EXP-ARG INTO WS-EXP-RESULT.
008900      *    RANGE IS ALREADY KNOWN TO BE -20 TO +20 BY THE TIME WE GET
009000      *    HERE, SO 8 HALVINGS ALWAYS BRINGS THE SERIES ARGUMENT WELL
009100      *    UNDER 0.1.
009200      ******************************************************************
009300       100-CALC-EXP.
009400           MOVE 8 TO WS-HALVINGS.
009500           COMPUTE WS-REDUCED-ARG ROUNDED =
009600               WS-EXP-ARG / (2 ** WS-HALVINGS).
009700
009800           MOVE 1 TO WS-TERM.
009900           MOVE 1 TO WS-SERIES-SUM.
010000           MOVE ZERO TO WS-TERM-NBR.
010100           PERFORM 110-ADD-ONE-TERM THRU 110-EXIT
010200               VARYING WS-TERM-NBR FROM 1 BY 1
010300               UNTIL WS-ALL-TERMS-DONE.
010400
010500           MOVE WS-SERIES-SUM TO WS-EXP-RESULT.
010600           MOVE ZERO TO WS-SQUARE-CNT.
010700           PERFORM 120-SQUARE-BACK-UP THRU 120-EXIT
010800               VARYING WS-SQUARE-CNT FROM 1 BY 1
010900               UNTIL WS-ALL-SQUARES-DONE.
011000       100-EXIT.
011100           EXIT.
011200
011300       110-ADD-ONE-TERM.
011400           COMPUTE WS-TERM ROUNDED =
011500               (WS-TERM * WS-REDUCED-ARG) / WS-TERM-NBR.
011600           ADD WS-TERM TO WS-SERIES-SUM.
011700       110-EXIT.
011800           EXIT.
011900
012000       120-SQUARE-BACK-UP.
012100           COMPUTE WS-EXP-RESULT ROUNDED =
012200               WS-EXP-RESULT * WS-EXP-RESULT.
012300       120-EXIT.
012400           EXIT.
