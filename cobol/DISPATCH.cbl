000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DISPATCH.
000300       AUTHOR. T. MBEKI.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 02/14/99.
000600       DATE-COMPILED. 02/14/99.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM RUNS THE SMART DISPATCH DECISION FOR AN
001300      *          URGENT HOSPITAL BLOOD REQUEST.  EACH DISPIN RECORD
001400      *          BLOCK IS ONE HOSPITAL NODE AND BLOOD TYPE (THE 'H'
001500      *          HEADER LINE) FOLLOWED BY THE CANDIDATE DONOR POOL (THE
001600      *          'D' LINES).  A DONOR MUST CLEAR THE ELIGIBILITY TREE,
001700      *          THEN GETS A ROAD-NETWORK DISTANCE, AN ACCEPTANCE
001800      *          PROBABILITY, AND FINALLY A RANKING SCORE - ONLY THE
001900      *          DONORS THAT SURVIVE ALL FOUR STEPS GO OUT ON DISPOUT.
002000      *
002100      *          THE ROAD NETWORK IS LOADED ONCE FROM ROADNET BEFORE THE
002200      *          FIRST DISPIN RECORD IS EVEN READ - IT DOES NOT CHANGE
002300      *          FROM ONE HOSPITAL REQUEST TO THE NEXT.
002400      *
002500      ******************************************************************
002600
002700               ROAD NETWORK FILE       -   DDS0001.ROADNET
002800
002900               INPUT FILE              -   DDS0001.DISPIN
003000
003100               OUTPUT FILE PRODUCED    -   DDS0001.DISPOUT
003200
003300               REPORT FILE PRODUCED    -   DDS0001.RUNRPT (EXTEND)
003400
003500               DUMP FILE               -   SYSOUT
003600
003700      ******************************************************************
003800      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
003900      *    -----------  -------  -----------  ------------------------
004000      *    T.MBEKI      02/14/99 RQ-1140      ORIGINAL PROGRAM - ADAPTED
004100      *                                       FROM THE BILLING SHOP'S
004200      *                                       TREATMENT-SEARCH SKELETON
004210      *    D.VANWYK     11/01/99 RQ-1187      ADDED THE +10 LONG-LAYOFF
004220      *                                       BONUS TO 500-CALC-SCORE-RTN
004230      *                                       SO A DONOR WHO HASN'T GIVEN
004240      *                                       IN OVER A YEAR ISN'T STUCK
004250      *                                       PERPETUALLY BEHIND FREQUENT
004260      *                                       DONORS WHO LIVE CLOSER
004270      *    T.MBEKI      01/10/00 Y2K-004      Y2K ROLLOVER VERIFICATION -
004280      *                                       WS-TODAY-YY WINDOWING IN
004290      *                                       000-HOUSEKEEPING ALREADY
004300      *                                       HANDLES 00-49 AS 20XX, NO
004310      *                                       CODE CHANGE REQUIRED
004320      ******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       SPECIAL-NAMES.
004900           UPSI-0 ON STATUS IS U0-DEBUG-ON
005000                  OFF STATUS IS U0-DEBUG-OFF.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT ROADNET-FILE
005800           ASSIGN TO UT-S-ROADNET
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS DFCODE.
006100
006200           SELECT DISPIN-FILE
006300           ASSIGN TO UT-S-DISPIN
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS IFCODE.
006600
006700           SELECT DISPOUT-FILE
006800           ASSIGN TO UT-S-DISPOUT
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS OFCODE.
007100
007200           SELECT RUNRPT-FILE
007300           ASSIGN TO UT-S-RUNRPT
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS RFCODE.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 130 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(130).
008600
008700      ****** ROAD NETWORK EDGES - READ ONCE, LOADED TO NODE-TABLE AND
008800      ****** EDGE-TABLE BEFORE THE FIRST DISPATCH REQUEST IS READ.
008900       FD  ROADNET-FILE
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 34 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS ROADNET-FD-REC.
009500       01  ROADNET-FD-REC PIC X(34).
009600
009700      ****** ONE HEADER RECORD ('H') FOLLOWED BY ONE OR MORE DONOR
009800      ****** RECORDS ('D') PER HOSPITAL DISPATCH REQUEST.
009900       FD  DISPIN-FILE
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 70 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS DISPIN-FD-REC.
010500       01  DISPIN-FD-REC PIC X(70).
010600
010700      ****** ONE RESULT RECORD PER RANKED, COMPATIBLE, ELIGIBLE DONOR.
010800       FD  DISPOUT-FILE
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 103 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS DISPOUT-FD-REC.
011400       01  DISPOUT-FD-REC PIC X(103).
011500
011600      ****** RUN REPORT - THIS IS THE THIRD AND LAST JOB STEP, SO THE
011700      ****** FILE IS OPENED EXTEND TO ADD SECTION 3 BEHIND BNKSRCH'S.
011800       FD  RUNRPT-FILE
011900           RECORDING MODE IS F
012000           LABEL RECORDS ARE STANDARD
012100           RECORD CONTAINS 132 CHARACTERS
012200           BLOCK CONTAINS 0 RECORDS
012300           DATA RECORD IS RUNRPT-REC.
012400       01  RUNRPT-FD-REC PIC X(132).
012500
012600       WORKING-STORAGE SECTION.
012700       01  FILE-STATUS-CODES.
012800           05  DFCODE                  PIC X(02).
012900               88  DIAG-READ             VALUE SPACES.
013000               88  NO-MORE-DIAG          VALUE "10".
013100           05  IFCODE                  PIC X(02).
013200               88  CODE-READ             VALUE SPACES.
013300               88  NO-MORE-DATA          VALUE "10".
013400           05  OFCODE                  PIC X(02).
013500               88  CODE-WRITE            VALUE SPACES.
013600           05  RFCODE                  PIC X(02).
013700               88  CODE-WRITE-RPT        VALUE SPACES.
013750           05  FILLER                  PIC X(02).
013800
013900       COPY ROADEDGE.
014000       COPY DISPIN.
014100       COPY DISPOUT.
014200       COPY BLDCOMPT.
014300       COPY RUNRPT.
014400       COPY ABENDREC.
014500
014600       01  PROB-CALL-PARM.
014700           05  PRB-DISTANCE-KM      PIC 9(04)V9(02).
014800           05  PRB-PAST-DONATIONS   PIC 9(03).
014900           05  PRB-ACCEPT-PROB      PIC 9V9(04).
015000           05  PRB-ACCEPT-CLASS     PIC X(16).
015050           05  FILLER               PIC X(01).
015100
015200      ******************************************************************
015300      * RANKED-TABLE - ONE ROW PER DONOR THAT SURVIVED THE ELIGIBILITY
015400      * TREE AND BLOOD-TYPE COMPATIBILITY TEST FOR THE CURRENT HOSPITAL
015500      * REQUEST.  REBUILT FROM SCRATCH EVERY REQUEST.
015600      ******************************************************************
015700       01  RANKED-TABLE.
015800           05  RNK-ENTRY OCCURS 200 TIMES INDEXED BY RNK-IDX.
015900               10  RNK-DONOR-ID         PIC X(06).
016000               10  RNK-DONOR-NAME       PIC X(20).
016100               10  RNK-BLOOD-TYPE       PIC X(03).
016200               10  RNK-DISTANCE-KM      PIC 9(04)V9(02).
016300               10  RNK-ACCEPT-PROB      PIC 9V9(04).
016400               10  RNK-ACCEPT-CLASS     PIC X(16).
016500               10  RNK-SCORE            PIC 9(03)V9(02).
016600               10  RNK-ELIG-REASON      PIC X(40).
016650               10  FILLER               PIC X(01).
016700       77  RNK-COUNT                   PIC 9(04) COMP.
016800
016900      ******************************************************************
017000      * SORT-ORDER-TABLE - BUILT BY 600-SORT-RANKED-RTN, HOLDS THE
017100      * RNK-IDX VALUES IN FINAL RANK ORDER (DESCENDING SCORE, TIES KEPT
017200      * IN THE ORDER THE DONORS WERE PROCESSED).
017300      ******************************************************************
017400       01  SORT-ORDER-TABLE.
017500           05  SRT-RNK-IDX OCCURS 200 TIMES
017600                           INDEXED BY SRT-IDX
017700                           PIC 9(04) COMP.
017800           05  SRT-PICKED-FLAG OCCURS 200 TIMES
017900                           INDEXED BY SRT-PK-IDX
018000                           PIC X(01).
018050           05  FILLER               PIC X(01).
018100
018200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
018300           05  WS-CONSIDERED        PIC 9(07) COMP.
018400           05  WS-ELIG-AFTER-FLTR   PIC 9(07) COMP.
018500           05  WS-DROPPED           PIC 9(07) COMP.
018600           05  WS-RANKED            PIC 9(07) COMP.
018700           05  WS-JOB-CONSIDERED    PIC 9(07) COMP.
018800           05  WS-JOB-ELIG          PIC 9(07) COMP.
018900           05  WS-JOB-DROPPED       PIC 9(07) COMP.
019000           05  WS-JOB-RANKED        PIC 9(07) COMP.
019100           05  WS-PAGE-CNT          PIC 9(05) COMP.
019200           05  WS-BEST-IDX          PIC 9(04) COMP.
019300           05  WS-BEST-SCORE        PIC 9(03)V9(02) COMP-3.
019400           05  WS-RANK-NBR          PIC 9(03).
019500           05  WS-DAYS-REMAINING    PIC S9(05) COMP-3.
019600           05  WS-DAYS-REMAINING-ED PIC ZZ9.
019700           05  WS-PROX-SCORE        PIC S9(03)V9(02) COMP-3.
019750           05  FILLER               PIC X(01).
019800
019900       01  DIJKSTRA-WORK-FIELDS.
020000           05  WS-SRC-IDX           PIC 9(04) COMP.
020100           05  WS-DST-IDX           PIC 9(04) COMP.
020200           05  WS-MIN-IDX           PIC 9(04) COMP.
020300           05  WS-MIN-DIST          PIC 9(05)V99 COMP-3.
020400           05  WS-NEW-DIST          PIC 9(05)V99 COMP-3.
020500           05  WS-TO-IDX            PIC 9(04) COMP.
020600           05  WS-ITER-CNT          PIC 9(04) COMP.
020700           05  WS-DEST-SETTLED-SW   PIC X(01) VALUE "N".
020800               88  WS-DEST-SETTLED    VALUE "Y".
020900           05  WS-NO-REACHABLE-SW   PIC X(01) VALUE "N".
021000               88  WS-NO-REACHABLE    VALUE "Y".
021100           05  WS-DONOR-NODE-FOUND-SW PIC X(01) VALUE "N".
021200               88  WS-DONOR-NODE-FOUND  VALUE "Y".
021250           05  FILLER               PIC X(01).
021300
021400       01  MISC-WS-FLDS.
021500           05  WS-TODAY-YYMMDD      PIC 9(06).
021600           05  WS-TODAY-YY          REDEFINES WS-TODAY-YYMMDD
021700                                     PIC 9(02).
021800           05  WS-RUN-DATE          PIC 9(08).
021900           05  WS-RUN-CCYY          REDEFINES WS-RUN-DATE
022000                                     PIC 9(04).
022100           05  WS-HOSPITAL-NODE     PIC X(15).
022200           05  WS-REQ-BLOOD-TYPE    PIC X(03).
022300           05  WS-NODE-LOOKUP       PIC X(15).
022400           05  WS-COMPAT-ROW-IDX    PIC 9(04) COMP.
022500           05  WS-MATCH-SCORE       PIC 9(03)V9(02) COMP-3.
022600           05  WS-SAVE-ELIG-REASON  PIC X(40).
022700           05  WS-SAVE-DISTANCE-KM  PIC 9(04)V9(02).
022800           05  WS-SAVE-ACCEPT-PROB  PIC 9V9(04).
022900           05  WS-SAVE-ACCEPT-CLASS PIC X(16).
022950           05  FILLER               PIC X(01).
023000
023100       01  FLAGS-AND-SWITCHES.
023200           05  MORE-ROADNET-SW      PIC X(01) VALUE "Y".
023300               88  NO-MORE-ROADNET    VALUE "N".
023400           05  MORE-DISPIN-SW       PIC X(01) VALUE "Y".
023500               88  NO-MORE-DISPIN     VALUE "N".
023600           05  ELIG-TREE-SW         PIC X(01) VALUE "Y".
023700               88  ELIG-TREE-ELIGIBLE   VALUE "Y".
023800           05  NODE-FOUND-SW        PIC X(01) VALUE "N".
023900               88  NODE-FOUND          VALUE "Y".
024000           05  COMPAT-FOUND-SW      PIC X(01) VALUE "N".
024100               88  COMPAT-ROW-FOUND    VALUE "Y".
024200           05  COMPAT-MATCH-SW      PIC X(01) VALUE "N".
024300               88  DONOR-COMPATIBLE    VALUE "Y".
024350           05  FILLER               PIC X(01).
024400
024500       PROCEDURE DIVISION.
024600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024700           PERFORM 050-LOAD-ROADNET-TABLE THRU 050-EXIT
024800               UNTIL NO-MORE-ROADNET.
024900           PERFORM 100-MAINLINE THRU 100-EXIT
025000                   UNTIL NO-MORE-DISPIN.
025100           PERFORM 900-CLEANUP THRU 900-EXIT.
025200           MOVE ZERO TO RETURN-CODE.
025300           GOBACK.
025400
025500       000-HOUSEKEEPING.
025600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700           DISPLAY "******** BEGIN JOB DISPATCH ********".
025800           ACCEPT WS-TODAY-YYMMDD FROM DATE.
025900           IF WS-TODAY-YY < 50
026000               COMPUTE WS-RUN-CCYY = 2000 + WS-TODAY-YY
026100           ELSE
026200               COMPUTE WS-RUN-CCYY = 1900 + WS-TODAY-YY
026300           END-IF.
026400           MOVE WS-TODAY-YYMMDD(3:4) TO WS-RUN-DATE(5:4).
026500           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026600           MOVE ZERO TO NDT-NODE-COUNT.
026700           MOVE ZERO TO EGT-EDGE-COUNT.
026800           OPEN INPUT ROADNET-FILE, DISPIN-FILE.
026900           OPEN OUTPUT DISPOUT-FILE, SYSOUT.
027000           OPEN EXTEND RUNRPT-FILE.
027100           PERFORM 910-READ-ROADNET THRU 910-EXIT.
027200           PERFORM 920-READ-DISPIN THRU 920-EXIT.
027300       000-EXIT.
027400           EXIT.
027500
027600      ******************************************************************
027700      * 050-LOAD-ROADNET-TABLE - EACH EDGE READ IS STORED ONCE IN EACH
027800      * DIRECTION, SINCE THE CITY ROAD NETWORK IS UNDIRECTED.  NODE
027900      * NAMES ARE PICKED UP THE FIRST TIME THEY ARE SEEN ON EITHER END
028000      * OF AN EDGE.
028100      ******************************************************************
028200       050-LOAD-ROADNET-TABLE.
028300           MOVE "050-LOAD-ROADNET-TABLE" TO PARA-NAME.
028400           MOVE RDE-NODE-FROM TO WS-NODE-LOOKUP.
028500           PERFORM 060-ENSURE-NODE THRU 060-EXIT.
028600           MOVE RDE-NODE-TO TO WS-NODE-LOOKUP.
028700           PERFORM 060-ENSURE-NODE THRU 060-EXIT.
028800
028900           ADD +1 TO EGT-EDGE-COUNT.
029000           SET EGT-IDX TO EGT-EDGE-COUNT.
029100           MOVE RDE-NODE-FROM TO EGT-NODE-FROM(EGT-IDX).
029200           MOVE RDE-NODE-TO   TO EGT-NODE-TO(EGT-IDX).
029300           MOVE RDE-EDGE-KM   TO EGT-EDGE-KM(EGT-IDX).
029400
029500           ADD +1 TO EGT-EDGE-COUNT.
029600           SET EGT-IDX TO EGT-EDGE-COUNT.
029700           MOVE RDE-NODE-TO   TO EGT-NODE-FROM(EGT-IDX).
029800           MOVE RDE-NODE-FROM TO EGT-NODE-TO(EGT-IDX).
029900           MOVE RDE-EDGE-KM   TO EGT-EDGE-KM(EGT-IDX).
030000
030100           PERFORM 910-READ-ROADNET THRU 910-EXIT.
030200       050-EXIT.
030300           EXIT.
030400
030500       060-ENSURE-NODE.
030600           SET NDT-IDX TO 1.
030700           MOVE "N" TO NODE-FOUND-SW.
030800           SEARCH NDT-ENTRY
030900               AT END
031000                   ADD +1 TO NDT-NODE-COUNT
031100                   SET NDT-IDX TO NDT-NODE-COUNT
031200                   MOVE WS-NODE-LOOKUP TO NDT-NODE-NAME(NDT-IDX)
031300               WHEN NDT-NODE-NAME(NDT-IDX) = WS-NODE-LOOKUP
031400                   CONTINUE
031500           END-SEARCH.
031600       060-EXIT.
031700           EXIT.
031800
031900      ******************************************************************
032000      * 100-MAINLINE - PROCESSES ONE COMPLETE DISPATCH REQUEST BLOCK:
032100      * THE HEADER RECORD CURRENTLY STAGED, THEN EVERY DONOR RECORD UP
032200      * TO THE NEXT HEADER OR END OF FILE.
032300      ******************************************************************
032400       100-MAINLINE.
032500           MOVE "100-MAINLINE" TO PARA-NAME.
032600           IF NOT DIN-HEADER-REC
032700               MOVE "** DISPIN OUT OF SEQUENCE - EXPECTED HEADER"
032800                   TO ABEND-REASON
032900               GO TO 1000-ABEND-RTN
033000           END-IF.
033100
033200           MOVE DIN-HOSPITAL-NODE    TO WS-HOSPITAL-NODE.
033300           MOVE DIN-REQ-BLOOD-TYPE   TO WS-REQ-BLOOD-TYPE.
033400           MOVE ZERO TO RNK-COUNT.
033500           MOVE ZERO TO WS-CONSIDERED.
033600           MOVE ZERO TO WS-ELIG-AFTER-FLTR.
033700           MOVE ZERO TO WS-DROPPED.
033800           MOVE ZERO TO WS-RANKED.
033900
034000           PERFORM 920-READ-DISPIN THRU 920-EXIT.
034100           PERFORM 150-PROCESS-ONE-DONOR THRU 150-EXIT
034200               UNTIL NO-MORE-DISPIN
034300                  OR DIN-HEADER-REC.
034400
034500           PERFORM 600-SORT-RANKED-RTN THRU 600-EXIT.
034600           PERFORM 700-WRITE-DISPOUT   THRU 700-EXIT.
034700           PERFORM 750-WRITE-RPT-BLOCK THRU 750-EXIT.
034800
034900           ADD WS-CONSIDERED      TO WS-JOB-CONSIDERED.
035000           ADD WS-ELIG-AFTER-FLTR TO WS-JOB-ELIG.
035100           ADD WS-DROPPED         TO WS-JOB-DROPPED.
035200           ADD WS-RANKED          TO WS-JOB-RANKED.
035300       100-EXIT.
035400           EXIT.
035500
035600       150-PROCESS-ONE-DONOR.
035700           MOVE "150-PROCESS-ONE-DONOR" TO PARA-NAME.
035800           ADD +1 TO WS-CONSIDERED.
035900           PERFORM 200-ELIG-TREE-RTN THRU 200-EXIT.
036000           IF ELIG-TREE-ELIGIBLE
036100               ADD +1 TO WS-ELIG-AFTER-FLTR
036200               PERFORM 300-DIJKSTRA-RTN  THRU 300-EXIT
036300               PERFORM 400-CALC-PROB-RTN THRU 400-EXIT
036400               PERFORM 500-CALC-SCORE-RTN THRU 500-EXIT
036500           END-IF.
036600           PERFORM 920-READ-DISPIN THRU 920-EXIT.
036700       150-EXIT.
036800           EXIT.
036900
037000      ******************************************************************
037100      * 200-ELIG-TREE-RTN - UNIT C.  EVALUATED IN ORDER, FIRST FAILURE
037200      * WINS - UNLIKE DONEDIT'S RULES 1-5, WHICH ALL RUN REGARDLESS.
037300      ******************************************************************
037400       200-ELIG-TREE-RTN.
037500           MOVE "200-ELIG-TREE-RTN" TO PARA-NAME.
037600           MOVE "Y" TO ELIG-TREE-SW.
037700           MOVE SPACES TO WS-SAVE-ELIG-REASON.
037800
037900           IF DIN-AGE < 18 OR DIN-AGE > 65
038000               MOVE "N" TO ELIG-TREE-SW
038100               MOVE "Age requirement not met (18-65)."
038200                   TO WS-SAVE-ELIG-REASON
038300               GO TO 200-EXIT
038400           END-IF.
038500
038600           IF DIN-WEIGHT-KG < 50
038700               MOVE "N" TO ELIG-TREE-SW
038800               MOVE "Weight requirement not met (min 50kg)."
038900                   TO WS-SAVE-ELIG-REASON
039000               GO TO 200-EXIT
039100           END-IF.
039200
039300           IF DIN-HEALTH-ISSUES
039400               MOVE "N" TO ELIG-TREE-SW
039500               MOVE "Health screening failed."
039600                   TO WS-SAVE-ELIG-REASON
039700               GO TO 200-EXIT
039800           END-IF.
039900
040000           IF NOT DIN-NEVER-DONATED
040100              AND DIN-LAST-DON-DAYS-AGO < 56
040200               MOVE "N" TO ELIG-TREE-SW
040300               COMPUTE WS-DAYS-REMAINING = 56 - DIN-LAST-DON-DAYS-AGO
040400               MOVE WS-DAYS-REMAINING TO WS-DAYS-REMAINING-ED
040500               STRING "Must wait " DELIMITED BY SIZE
040600                      WS-DAYS-REMAINING-ED DELIMITED BY SIZE
040700                      " more days." DELIMITED BY SIZE
040800                   INTO WS-SAVE-ELIG-REASON
040900               GO TO 200-EXIT
041000           END-IF.
041100
041200           MOVE "Y" TO ELIG-TREE-SW.
041300           MOVE "Eligible to donate." TO WS-SAVE-ELIG-REASON.
041400       200-EXIT.
041500           EXIT.
041600
041700      ******************************************************************
041800      * 300-DIJKSTRA-RTN - UNIT D.  SOURCE IS THE HOSPITAL NODE (OR
041900      * 'Hospital_A' IF THAT NODE IS NOT IN THE GRAPH AT ALL).  IF THE
042000      * DONOR'S NODE ISN'T IN THE GRAPH, THE FIXED 10.0 KM STAND-IN IS
042100      * USED WITHOUT RUNNING THE ALGORITHM.  IF THE NODE EXISTS BUT
042200      * COMES UP UNREACHABLE, THE FIXED 20.0 KM STAND-IN IS USED.
042300      ******************************************************************
042400       300-DIJKSTRA-RTN.
042500           MOVE "300-DIJKSTRA-RTN" TO PARA-NAME.
042600           MOVE WS-HOSPITAL-NODE TO WS-NODE-LOOKUP.
042700           PERFORM 330-FIND-NODE THRU 330-EXIT.
042800           IF NODE-FOUND
042900               MOVE WS-MIN-IDX TO WS-SRC-IDX
043000           ELSE
043100               MOVE "Hospital_A" TO WS-NODE-LOOKUP
043200               PERFORM 330-FIND-NODE THRU 330-EXIT
043210               IF NOT NODE-FOUND
043220                   MOVE "** ROADNET HAS NEITHER THE HOSPITAL NODE"
043230                       TO ABEND-REASON
043240                   GO TO 1000-ABEND-RTN
043250               END-IF
043300               MOVE WS-MIN-IDX TO WS-SRC-IDX
043400           END-IF.
043500
043600           MOVE DIN-LOCATION-NODE TO WS-NODE-LOOKUP.
043700           PERFORM 330-FIND-NODE THRU 330-EXIT.
043800           MOVE NODE-FOUND-SW TO WS-DONOR-NODE-FOUND-SW.
043900
044000           IF NOT WS-DONOR-NODE-FOUND
044100               MOVE 10.00 TO WS-SAVE-DISTANCE-KM
044200           ELSE
044300               MOVE WS-MIN-IDX TO WS-DST-IDX
044400               PERFORM 310-INIT-DIJKSTRA THRU 310-EXIT
044500               MOVE ZERO TO WS-ITER-CNT
044600               PERFORM 320-DIJKSTRA-ITERATION THRU 320-EXIT
044700                   VARYING WS-ITER-CNT FROM 1 BY 1
044800                   UNTIL WS-ITER-CNT > NDT-NODE-COUNT
044900                      OR WS-DEST-SETTLED
045000                      OR WS-NO-REACHABLE
045100
045200               IF WS-DEST-SETTLED
045300                   MOVE DJK-TENT-DIST-KM(WS-DST-IDX)
045400                       TO WS-SAVE-DISTANCE-KM
045500               ELSE
045600                   MOVE 20.00 TO WS-SAVE-DISTANCE-KM
045700               END-IF
045800           END-IF.
045900       300-EXIT.
046000           EXIT.
046100
046200       310-INIT-DIJKSTRA.
046300           PERFORM 315-INIT-ONE-NODE THRU 315-EXIT
046400               VARYING DJK-IDX FROM 1 BY 1
046500               UNTIL DJK-IDX > NDT-NODE-COUNT.
046600           MOVE ZERO TO DJK-TENT-DIST-KM(WS-SRC-IDX).
046700           MOVE "Y" TO DJK-REACHABLE-FLAG(WS-SRC-IDX).
046800           MOVE "N" TO WS-DEST-SETTLED-SW.
046900           MOVE "N" TO WS-NO-REACHABLE-SW.
047000       310-EXIT.
047100           EXIT.
047200
047300       315-INIT-ONE-NODE.
047400           MOVE 99999.99 TO DJK-TENT-DIST-KM(DJK-IDX).
047500           MOVE "N" TO DJK-SETTLED-FLAG(DJK-IDX).
047600           MOVE "N" TO DJK-REACHABLE-FLAG(DJK-IDX).
047700       315-EXIT.
047800           EXIT.
047900
048000       320-DIJKSTRA-ITERATION.
048100           MOVE ZERO TO WS-MIN-IDX.
048200           MOVE 99999.99 TO WS-MIN-DIST.
048300           PERFORM 340-TEST-UNSETTLED THRU 340-EXIT
048400               VARYING DJK-IDX FROM 1 BY 1
048500               UNTIL DJK-IDX > NDT-NODE-COUNT.
048600
048700           IF WS-MIN-IDX = ZERO
048800               MOVE "Y" TO WS-NO-REACHABLE-SW
048900           ELSE
049000               SET DJK-IDX TO WS-MIN-IDX
049100               MOVE "Y" TO DJK-SETTLED-FLAG(DJK-IDX)
049200               IF WS-MIN-IDX = WS-DST-IDX
049300                   MOVE "Y" TO WS-DEST-SETTLED-SW
049400               ELSE
049500                   PERFORM 350-RELAX-NEIGHBORS THRU 350-EXIT
049600                       VARYING EGT-IDX FROM 1 BY 1
049700                       UNTIL EGT-IDX > EGT-EDGE-COUNT
049800               END-IF
049900           END-IF.
050000       320-EXIT.
050100           EXIT.
050200
050300       340-TEST-UNSETTLED.
050400           IF NOT DJK-SETTLED(DJK-IDX)
050500              AND DJK-REACHABLE(DJK-IDX)
050600               IF DJK-TENT-DIST-KM(DJK-IDX) < WS-MIN-DIST
050700                   MOVE DJK-TENT-DIST-KM(DJK-IDX) TO WS-MIN-DIST
050800                   SET WS-MIN-IDX TO DJK-IDX
050900               END-IF
051000           END-IF.
051100       340-EXIT.
051200           EXIT.
051300
051400      *    A NODE NAME ON THE SETTLED EDGE'S FROM-SIDE MEANS THIS EDGE
051500      *    GOES OUT OF THE NODE JUST SETTLED - RELAX ITS TO-SIDE.
051600       350-RELAX-NEIGHBORS.
051700           IF EGT-NODE-FROM(EGT-IDX) = NDT-NODE-NAME(DJK-IDX)
051800               MOVE EGT-NODE-TO(EGT-IDX) TO WS-NODE-LOOKUP
051900               PERFORM 330-FIND-NODE THRU 330-EXIT
052000               IF NODE-FOUND
052100                   MOVE WS-MIN-IDX TO WS-TO-IDX
052200                   IF NOT DJK-SETTLED(WS-TO-IDX)
052300                       COMPUTE WS-NEW-DIST =
052400                           DJK-TENT-DIST-KM(DJK-IDX)
052500                           + EGT-EDGE-KM(EGT-IDX)
052600                       IF NOT DJK-REACHABLE(WS-TO-IDX)
052700                          OR WS-NEW-DIST < DJK-TENT-DIST-KM(WS-TO-IDX)
052800                           MOVE WS-NEW-DIST
052900                               TO DJK-TENT-DIST-KM(WS-TO-IDX)
053000                           MOVE "Y" TO DJK-REACHABLE-FLAG(WS-TO-IDX)
053100                       END-IF
053200                   END-IF
053300               END-IF
053400           END-IF.
053500       350-EXIT.
053600           EXIT.
053700
053800      *    330-FIND-NODE - GENERAL-PURPOSE NODE LOOKUP.  WS-NODE-LOOKUP
053900      *    IN, NODE-FOUND-SW/WS-MIN-IDX OUT (RE-USES WS-MIN-IDX AS A
054000      *    PLAIN RETURN SLOT HERE, NOT AS A DIJKSTRA MINIMUM).
054100       330-FIND-NODE.
054200           SET NDT-IDX TO 1.
054300           MOVE "N" TO NODE-FOUND-SW.
054400           MOVE ZERO TO WS-MIN-IDX.
054500           SEARCH NDT-ENTRY
054600               AT END
054700                   CONTINUE
054800               WHEN NDT-NODE-NAME(NDT-IDX) = WS-NODE-LOOKUP
054900                   MOVE "Y" TO NODE-FOUND-SW
055000                   SET WS-MIN-IDX TO NDT-IDX
055100           END-SEARCH.
055200       330-EXIT.
055300           EXIT.
055400
055500      ******************************************************************
055600      * 400-CALC-PROB-RTN - UNIT E.  CLCLEXP DOES THE LOGISTIC MATH.
055700      ******************************************************************
055800       400-CALC-PROB-RTN.
055900           MOVE "400-CALC-PROB-RTN" TO PARA-NAME.
056000           MOVE WS-SAVE-DISTANCE-KM  TO PRB-DISTANCE-KM.
056100           MOVE DIN-PAST-DONATIONS   TO PRB-PAST-DONATIONS.
056200           CALL "CLCLEXP" USING PROB-CALL-PARM.
056300           MOVE PRB-ACCEPT-PROB  TO WS-SAVE-ACCEPT-PROB.
056400           MOVE PRB-ACCEPT-CLASS TO WS-SAVE-ACCEPT-CLASS.
056500       400-EXIT.
056600           EXIT.
056700
056800      ******************************************************************
056900      * 500-CALC-SCORE-RTN - UNIT F.  A DONOR WHOSE BLOOD TYPE IS
057000      * NEITHER AN EXACT MATCH NOR ON THE COMPATIBLE LIST IS DROPPED
057100      * HERE - NOTHING IS APPENDED TO RANKED-TABLE FOR THAT DONOR.
057200      ******************************************************************
057300       500-CALC-SCORE-RTN.
057400           MOVE "500-CALC-SCORE-RTN" TO PARA-NAME.
057500           MOVE "N" TO COMPAT-FOUND-SW.
057600           MOVE "N" TO COMPAT-MATCH-SW.
057700           MOVE ZERO TO WS-MATCH-SCORE.
057800
057900           SET BCT-ROW-IDX TO 1.
058000           SEARCH BCT-ROW
058100               AT END
058200                   CONTINUE
058300               WHEN BCT-REQUESTED-TYPE(BCT-ROW-IDX) = WS-REQ-BLOOD-TYPE
058400                   MOVE "Y" TO COMPAT-FOUND-SW
058500           END-SEARCH.
058600
058700           IF COMPAT-ROW-FOUND
058800               IF DIN-BLOOD-TYPE = WS-REQ-BLOOD-TYPE
058900                   MOVE "Y" TO COMPAT-MATCH-SW
059000                   MOVE 50 TO WS-MATCH-SCORE
059100               ELSE
059200                   SET BCT-ACC-IDX TO 1
059300                   SEARCH BCT-ACCEPT-TYPE(BCT-ROW-IDX)
059400                       AT END
059500                           CONTINUE
059600                       WHEN BCT-ACCEPT-TYPE(BCT-ROW-IDX, BCT-ACC-IDX)
059700                            = DIN-BLOOD-TYPE
059800                           MOVE "Y" TO COMPAT-MATCH-SW
059900                           MOVE 30 TO WS-MATCH-SCORE
060000                   END-SEARCH
060100               END-IF
060200           END-IF.
060300
060400           IF DONOR-COMPATIBLE
060500               COMPUTE WS-PROX-SCORE = 40 - WS-SAVE-DISTANCE-KM
060600               IF WS-PROX-SCORE < ZERO
060700                   MOVE ZERO TO WS-PROX-SCORE
060800               END-IF
060900
061000               ADD +1 TO RNK-COUNT
061100               SET RNK-IDX TO RNK-COUNT
061200               MOVE DIN-DONOR-ID      TO RNK-DONOR-ID(RNK-IDX)
061300               MOVE DIN-DONOR-NAME    TO RNK-DONOR-NAME(RNK-IDX)
061400               MOVE DIN-BLOOD-TYPE    TO RNK-BLOOD-TYPE(RNK-IDX)
061500               MOVE WS-SAVE-DISTANCE-KM  TO RNK-DISTANCE-KM(RNK-IDX)
061600               MOVE WS-SAVE-ACCEPT-PROB  TO RNK-ACCEPT-PROB(RNK-IDX)
061700               MOVE WS-SAVE-ACCEPT-CLASS TO RNK-ACCEPT-CLASS(RNK-IDX)
061800               MOVE WS-SAVE-ELIG-REASON TO RNK-ELIG-REASON(RNK-IDX)
061900               COMPUTE WS-MATCH-SCORE = WS-MATCH-SCORE + WS-PROX-SCORE
062000               IF DIN-NEVER-DONATED OR DIN-LAST-DON-DAYS-AGO > 365
062100                   ADD 10 TO WS-MATCH-SCORE
062200               END-IF
062300               MOVE WS-MATCH-SCORE TO RNK-SCORE(RNK-IDX)
062400           ELSE
062500               ADD +1 TO WS-DROPPED
062600           END-IF.
062700       500-EXIT.
062800           EXIT.
062900
063000      ******************************************************************
063100      * 600-SORT-RANKED-RTN - SELECTION SORT, DESCENDING BY SCORE, OVER
063200      * EVERY SURVIVING DONOR - NOT JUST THE TOP FEW, AS IN BNKSRCH.
063300      ******************************************************************
063400       600-SORT-RANKED-RTN.
063500           MOVE "600-SORT-RANKED-RTN" TO PARA-NAME.
063600           PERFORM 610-CLEAR-PICKED THRU 610-EXIT
063700               VARYING SRT-PK-IDX FROM 1 BY 1
063800               UNTIL SRT-PK-IDX > RNK-COUNT.
063900
064000           PERFORM 620-PICK-NEXT-RANK THRU 620-EXIT
064100               VARYING WS-RANK-NBR FROM 1 BY 1
064200               UNTIL WS-RANK-NBR > RNK-COUNT.
064300           MOVE RNK-COUNT TO WS-RANKED.
064400       600-EXIT.
064500           EXIT.
064600
064700       610-CLEAR-PICKED.
064800           MOVE "N" TO SRT-PICKED-FLAG(SRT-PK-IDX).
064900       610-EXIT.
065000           EXIT.
065100
065200       620-PICK-NEXT-RANK.
065300           MOVE ZERO TO WS-BEST-IDX.
065400           MOVE ZERO TO WS-BEST-SCORE.
065500           PERFORM 630-TEST-ONE-ROW THRU 630-EXIT
065600               VARYING RNK-IDX FROM 1 BY 1
065700               UNTIL RNK-IDX > RNK-COUNT.
065800           IF WS-BEST-IDX > ZERO
065900               SET SRT-IDX TO WS-RANK-NBR
066000               MOVE WS-BEST-IDX TO SRT-RNK-IDX(SRT-IDX)
066100               SET SRT-PK-IDX TO WS-BEST-IDX
066200               MOVE "Y" TO SRT-PICKED-FLAG(SRT-PK-IDX)
066300           END-IF.
066400       620-EXIT.
066500           EXIT.
066600
066700       630-TEST-ONE-ROW.
066800           SET SRT-PK-IDX TO RNK-IDX.
066900           IF SRT-PICKED-FLAG(SRT-PK-IDX) NOT = "Y"
067000               IF RNK-SCORE(RNK-IDX) > WS-BEST-SCORE
067100                   MOVE RNK-SCORE(RNK-IDX) TO WS-BEST-SCORE
067200                   SET WS-BEST-IDX TO RNK-IDX
067300               END-IF
067400           END-IF.
067500       630-EXIT.
067600           EXIT.
067700
067800       700-WRITE-DISPOUT.
067900           MOVE "700-WRITE-DISPOUT" TO PARA-NAME.
068000           PERFORM 710-WRITE-ONE-DISPOUT THRU 710-EXIT
068100               VARYING WS-RANK-NBR FROM 1 BY 1
068200               UNTIL WS-RANK-NBR > RNK-COUNT.
068300       700-EXIT.
068400           EXIT.
068500
068600       710-WRITE-ONE-DISPOUT.
068700           SET SRT-IDX TO WS-RANK-NBR.
068800           SET RNK-IDX TO SRT-RNK-IDX(SRT-IDX).
068900           MOVE WS-RANK-NBR              TO DOT-RANK.
069000           MOVE RNK-DONOR-ID(RNK-IDX)    TO DOT-DONOR-ID.
069100           MOVE RNK-DONOR-NAME(RNK-IDX)  TO DOT-DONOR-NAME.
069200           MOVE RNK-BLOOD-TYPE(RNK-IDX)  TO DOT-BLOOD-TYPE.
069300           MOVE RNK-DISTANCE-KM(RNK-IDX) TO DOT-DISTANCE-KM.
069400           MOVE RNK-ACCEPT-PROB(RNK-IDX) TO DOT-ACCEPT-PROB.
069500           MOVE RNK-ACCEPT-CLASS(RNK-IDX) TO DOT-ACCEPT-CLASS.
069600           MOVE RNK-SCORE(RNK-IDX)       TO DOT-DISPATCH-SCORE.
069700           MOVE RNK-ELIG-REASON(RNK-IDX) TO DOT-ELIG-REASON.
069800           WRITE DISPOUT-FD-REC FROM DISPATCH-OUT-REC.
069900       710-EXIT.
070000           EXIT.
070100
070200      ******************************************************************
070300      * 750-WRITE-RPT-BLOCK - SECTION 3 OF RUNRPT.  EACH HOSPITAL
070400      * REQUEST GETS ITS OWN BANNER, COLUMN HEADER, DETAIL LINES AND
070500      * TOTALS - THERE IS NO CONTROL BREAK BEYOND THAT.
070600      ******************************************************************
070700       750-WRITE-RPT-BLOCK.
070800           MOVE "750-WRITE-RPT-BLOCK" TO PARA-NAME.
070900           ADD +1 TO WS-PAGE-CNT.
071000           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
071100
071200           STRING "DISPATCH REPORT - HOSPITAL " DELIMITED BY SIZE
071300                  WS-HOSPITAL-NODE DELIMITED BY SIZE
071400               INTO SECTION-TITLE-O.
071500           WRITE RUNRPT-FD-REC FROM WS-SECTION-HDR-REC.
071600           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
071700           WRITE RUNRPT-FD-REC FROM WS-DISPATCH-COLM-HDR-REC.
071800
071900           PERFORM 760-WRITE-ONE-DETAIL THRU 760-EXIT
072000               VARYING WS-RANK-NBR FROM 1 BY 1
072100               UNTIL WS-RANK-NBR > RNK-COUNT.
072200
072300           WRITE RUNRPT-FD-REC FROM WS-BLANK-LINE.
072400           MOVE WS-CONSIDERED      TO CONSIDERED-O.
072500           MOVE WS-ELIG-AFTER-FLTR TO ELIG-AFTER-FILTER-O.
072600           MOVE WS-DROPPED         TO DROPPED-O.
072700           MOVE WS-RANKED          TO RANKED-O.
072800           WRITE RUNRPT-FD-REC FROM WS-DISPATCH-TOTALS-REC.
072900       750-EXIT.
073000           EXIT.
073100
073200       760-WRITE-ONE-DETAIL.
073300           SET SRT-IDX TO WS-RANK-NBR.
073400           SET RNK-IDX TO SRT-RNK-IDX(SRT-IDX).
073500           MOVE WS-RANK-NBR              TO RANK-O.
073600           MOVE RNK-DONOR-ID(RNK-IDX)    TO DONOR-ID-O.
073700           MOVE RNK-DONOR-NAME(RNK-IDX)  TO DONOR-NAME-O.
073800           MOVE RNK-BLOOD-TYPE(RNK-IDX)  TO BLOOD-TYPE-O.
073900           MOVE RNK-DISTANCE-KM(RNK-IDX) TO DIST-KM-O.
074000           MOVE RNK-ACCEPT-PROB(RNK-IDX) TO PROB-O.
074100           MOVE RNK-ACCEPT-CLASS(RNK-IDX) TO CLASS-O.
074200           MOVE RNK-SCORE(RNK-IDX)       TO SCORE-O.
074300           WRITE RUNRPT-FD-REC FROM WS-DISPATCH-DETAIL-REC.
074400       760-EXIT.
074500           EXIT.
074600
074700       850-CLOSE-FILES.
074800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
074900           CLOSE ROADNET-FILE, DISPIN-FILE, DISPOUT-FILE, SYSOUT,
075000                 RUNRPT-FILE.
075100       850-EXIT.
075200           EXIT.
075300
075400       900-CLEANUP.
075500           MOVE "900-CLEANUP" TO PARA-NAME.
075600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075700
075800           DISPLAY "** DONORS CONSIDERED **".
075900           DISPLAY WS-JOB-CONSIDERED.
076000           DISPLAY "** ELIGIBLE AFTER FILTER **".
076100           DISPLAY WS-JOB-ELIG.
076200           DISPLAY "** INCOMPATIBLE-DROPPED **".
076300           DISPLAY WS-JOB-DROPPED.
076400           DISPLAY "** RANKED AND EMITTED **".
076500           DISPLAY WS-JOB-RANKED.
076600           DISPLAY "******** NORMAL END OF JOB DISPATCH ********".
076700       900-EXIT.
076800           EXIT.
076900
077000       910-READ-ROADNET.
077100           MOVE "910-READ-ROADNET" TO PARA-NAME.
077200           READ ROADNET-FILE INTO ROAD-EDGE-REC
077300               AT END
077400               MOVE "N" TO MORE-ROADNET-SW
077500               GO TO 910-EXIT
077600           END-READ.
077700       910-EXIT.
077800           EXIT.
077900
078000       920-READ-DISPIN.
078100           MOVE "920-READ-DISPIN" TO PARA-NAME.
078200           READ DISPIN-FILE INTO DISPATCH-IN-REC
078300               AT END
078400               MOVE "N" TO MORE-DISPIN-SW
078500               GO TO 920-EXIT
078600           END-READ.
078700       920-EXIT.
078800           EXIT.
078900
079000       1000-ABEND-RTN.
079100           WRITE SYSOUT-REC FROM ABEND-REC.
079200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079300           DISPLAY "*** ABNORMAL END OF JOB - DISPATCH ***"
079400               UPON CONSOLE.
079500           DIVIDE ZERO-VAL INTO ONE-VAL.
