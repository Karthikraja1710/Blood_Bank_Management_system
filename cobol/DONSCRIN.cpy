000100      ******************************************************************
000200      * DONSCRIN - DONOR SCREENING INPUT RECORD LAYOUT
000300      *            ONE RECORD PER CANDIDATE DONOR COMING OFF THE DRIVE
000400      *            SIGN-UP SHEETS.  RECORD IS A FULL 104 BYTES, TIGHT -
000500      *            THERE IS NO SLACK LEFT FOR A FILLER BYTE ON THIS ONE.
000600      ******************************************************************
000700      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000800      *    -----------  -------  -----------  ------------------------
000900      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL LAYOUT
001000      *    R.OKAFOR     09/02/96 RQ-0877      MEDICATIONS WIDENED TO
001100      *                                       HOLD 3 NAMES, NOT 2
001200      ******************************************************************
001300       01  DONOR-SCREEN-IN-REC.
001400           05  DSI-DONOR-ID                PIC X(06).
001500           05  DSI-DONOR-NAME              PIC X(20).
001600           05  DSI-AGE                     PIC 9(03).
001700           05  DSI-WEIGHT-KG               PIC 9(03).
001800           05  DSI-LAST-DONATION-DATE      PIC 9(08).
001900               88  DSI-NEVER-DONATED       VALUE ZEROS.
002000           05  DSI-TATTOO-6M-FLAG          PIC X(01).
002100               88  DSI-TATTOO-WITHIN-6MO   VALUE "Y".
002200           05  DSI-MEDICATIONS.
002300               10  DSI-MED-NAME OCCURS 3 TIMES
002400                                 INDEXED BY DSI-MED-IDX
002500                                 PIC X(20).
002600           05  DSI-BLOOD-TYPE              PIC X(03).
