000100      ******************************************************************
000200      * DISPOUT - RANKED DISPATCH RESULT RECORD, ONE PER ELIGIBLE AND
000300      *           COMPATIBLE DONOR SURVIVING 500-CALC-SCORE-RTN.
000400      *
000500      * NOTE - THE NINE FIELDS BELOW SUM TO EXACTLY 103 BYTES.  DO NOT
000600      * SHRINK A FIELD TO MAKE THE FILE BALANCE TO A ROUNDER NUMBER -
000700      * DISPATCH AND ANY READER OF DISPOUT MUST AGREE ON THIS 103 BYTE
000800      * LAYOUT, SO WIDEN THE RECORD TO MATCH IF A FIELD EVER GROWS.
000900      ******************************************************************
001000      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
001100      *    -----------  -------  -----------  ------------------------
001200      *    T.MBEKI      02/14/99 RQ-1140      ORIGINAL LAYOUT
001300      ******************************************************************
001400       01  DISPATCH-OUT-REC.
001500           05  DOT-RANK                    PIC 9(02).
001600           05  DOT-DONOR-ID                PIC X(06).
001700           05  DOT-DONOR-NAME              PIC X(20).
001800           05  DOT-BLOOD-TYPE              PIC X(03).
001900           05  DOT-DISTANCE-KM             PIC 9(04)V9(02).
002000           05  DOT-ACCEPT-PROB             PIC 9V9(04).
002100           05  DOT-ACCEPT-CLASS            PIC X(16).
002200           05  DOT-DISPATCH-SCORE          PIC 9(03)V9(02).
002300           05  DOT-ELIG-REASON             PIC X(40).
