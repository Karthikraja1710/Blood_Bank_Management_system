000100      ******************************************************************
000200      * BLDCOMPT - DONOR/REQUESTED BLOOD TYPE COMPATIBILITY TABLE, USED
000300      *            BY 500-CALC-SCORE-RTN IN DISPATCH TO DECIDE WHETHER
000400      *            A DONOR MAY GIVE TO THE REQUESTED TYPE, AND WHETHER
000500      *            THE MATCH IS EXACT (+50) OR MERELY COMPATIBLE (+30).
000600      *            THE TABLE IS HARD-CODED HERE, NOT FILE-LOADED - THE
000700      *            OLD "LITERAL BLOCK REDEFINED AS A TABLE" TRICK, SO
000800      *            NO VALUE CLAUSE IS NEEDED ON AN OCCURS ITEM.
000900      ******************************************************************
001000      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
001100      *    -----------  -------  -----------  ------------------------
001200      *    T.MBEKI      02/14/99 RQ-1140      ORIGINAL LAYOUT
001300      ******************************************************************
001400       01  BLOOD-COMPAT-RAW.
001500      * ---- ROW 1 - REQUESTED A+ --------------------------------------
001600           05  FILLER                      PIC X(03) VALUE "A+ ".
001700           05  FILLER                      PIC X(03) VALUE "A+ ".
001800           05  FILLER                      PIC X(03) VALUE "A- ".
001900           05  FILLER                      PIC X(03) VALUE "O+ ".
002000           05  FILLER                      PIC X(03) VALUE "O- ".
002100           05  FILLER                      PIC X(03) VALUE SPACES.
002200           05  FILLER                      PIC X(03) VALUE SPACES.
002300           05  FILLER                      PIC X(03) VALUE SPACES.
002400           05  FILLER                      PIC X(03) VALUE SPACES.
002500      * ---- ROW 2 - REQUESTED A- --------------------------------------
002600           05  FILLER                      PIC X(03) VALUE "A- ".
002700           05  FILLER                      PIC X(03) VALUE "A- ".
002800           05  FILLER                      PIC X(03) VALUE "O- ".
002900           05  FILLER                      PIC X(03) VALUE SPACES.
003000           05  FILLER                      PIC X(03) VALUE SPACES.
003100           05  FILLER                      PIC X(03) VALUE SPACES.
003200           05  FILLER                      PIC X(03) VALUE SPACES.
003300           05  FILLER                      PIC X(03) VALUE SPACES.
003400           05  FILLER                      PIC X(03) VALUE SPACES.
003500      * ---- ROW 3 - REQUESTED B+ --------------------------------------
003600           05  FILLER                      PIC X(03) VALUE "B+ ".
003700           05  FILLER                      PIC X(03) VALUE "B+ ".
003800           05  FILLER                      PIC X(03) VALUE "B- ".
003900           05  FILLER                      PIC X(03) VALUE "O+ ".
004000           05  FILLER                      PIC X(03) VALUE "O- ".
004100           05  FILLER                      PIC X(03) VALUE SPACES.
004200           05  FILLER                      PIC X(03) VALUE SPACES.
004300           05  FILLER                      PIC X(03) VALUE SPACES.
004400           05  FILLER                      PIC X(03) VALUE SPACES.
004500      * ---- ROW 4 - REQUESTED B- --------------------------------------
004600           05  FILLER                      PIC X(03) VALUE "B- ".
004700           05  FILLER                      PIC X(03) VALUE "B- ".
004800           05  FILLER                      PIC X(03) VALUE "O- ".
004900           05  FILLER                      PIC X(03) VALUE SPACES.
005000           05  FILLER                      PIC X(03) VALUE SPACES.
005100           05  FILLER                      PIC X(03) VALUE SPACES.
005200           05  FILLER                      PIC X(03) VALUE SPACES.
005300           05  FILLER                      PIC X(03) VALUE SPACES.
005400           05  FILLER                      PIC X(03) VALUE SPACES.
005500      * ---- ROW 5 - REQUESTED AB+ (ANY TYPE MAY GIVE) -----------------
005600           05  FILLER                      PIC X(03) VALUE "AB+".
005700           05  FILLER                      PIC X(03) VALUE "A+ ".
005800           05  FILLER                      PIC X(03) VALUE "A- ".
005900           05  FILLER                      PIC X(03) VALUE "B+ ".
006000           05  FILLER                      PIC X(03) VALUE "B- ".
006100           05  FILLER                      PIC X(03) VALUE "AB+".
006200           05  FILLER                      PIC X(03) VALUE "AB-".
006300           05  FILLER                      PIC X(03) VALUE "O+ ".
006400           05  FILLER                      PIC X(03) VALUE "O- ".
006500      * ---- ROW 6 - REQUESTED AB- -------------------------------------
006600           05  FILLER                      PIC X(03) VALUE "AB-".
006700           05  FILLER                      PIC X(03) VALUE "AB-".
006800           05  FILLER                      PIC X(03) VALUE "A- ".
006900           05  FILLER                      PIC X(03) VALUE "B- ".
007000           05  FILLER                      PIC X(03) VALUE "O- ".
007100           05  FILLER                      PIC X(03) VALUE SPACES.
007200           05  FILLER                      PIC X(03) VALUE SPACES.
007300           05  FILLER                      PIC X(03) VALUE SPACES.
007400           05  FILLER                      PIC X(03) VALUE SPACES.
007500      * ---- ROW 7 - REQUESTED O+ --------------------------------------
007600           05  FILLER                      PIC X(03) VALUE "O+ ".
007700           05  FILLER                      PIC X(03) VALUE "O+ ".
007800           05  FILLER                      PIC X(03) VALUE "O- ".
007900           05  FILLER                      PIC X(03) VALUE SPACES.
008000           05  FILLER                      PIC X(03) VALUE SPACES.
008100           05  FILLER                      PIC X(03) VALUE SPACES.
008200           05  FILLER                      PIC X(03) VALUE SPACES.
008300           05  FILLER                      PIC X(03) VALUE SPACES.
008400           05  FILLER                      PIC X(03) VALUE SPACES.
008500      * ---- ROW 8 - REQUESTED O-  (UNIVERSAL DONOR ONLY) --------------
008600           05  FILLER                      PIC X(03) VALUE "O- ".
008700           05  FILLER                      PIC X(03) VALUE "O- ".
008800           05  FILLER                      PIC X(03) VALUE SPACES.
008900           05  FILLER                      PIC X(03) VALUE SPACES.
009000           05  FILLER                      PIC X(03) VALUE SPACES.
009100           05  FILLER                      PIC X(03) VALUE SPACES.
009200           05  FILLER                      PIC X(03) VALUE SPACES.
009300           05  FILLER                      PIC X(03) VALUE SPACES.
009400           05  FILLER                      PIC X(03) VALUE SPACES.
009500
009600       01  BLOOD-COMPAT-TABLE REDEFINES BLOOD-COMPAT-RAW.
009700           05  BCT-ROW OCCURS 8 TIMES INDEXED BY BCT-ROW-IDX.
009800               10  BCT-REQUESTED-TYPE      PIC X(03).
009900               10  BCT-ACCEPT-TYPE OCCURS 8 TIMES
010000                                   INDEXED BY BCT-ACC-IDX
010100                                   PIC X(03).
