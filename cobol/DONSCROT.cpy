000100      ******************************************************************
000200      * DONSCROT - DONOR SCREENING OUTPUT RECORD LAYOUT
000300      *            ONE RECORD WRITTEN PER DONOR SCREENED BY DONEDIT,
000400      *            CARRYING THE ELIGIBILITY FLAG AND UP TO 5 REASONS.
000500      ******************************************************************
000600      *    CHANGED BY   DATE     REQUEST      DESCRIPTION
000700      *    -----------  -------  -----------  ------------------------
000800      *    R.OKAFOR     04/11/94 RQ-0512      ORIGINAL LAYOUT
000900      *    T.MBEKI      02/14/99 RQ-1140      REASONS TABLE RAISED
001000      *                                       FROM 3 TO 5 OCCURRENCES
001100      ******************************************************************
001110      *    NOTE - THE FOUR FIELDS BELOW PLUS THE 5-OCCURRENCE REASONS
001120      *    TABLE SUM TO EXACTLY 267 BYTES, WHICH IS WHAT DONOROUT-FD-REC
001130      *    IS DEFINED AT.  THERE IS NO SLACK LEFT FOR A FILLER BYTE ON
001140      *    THIS ONE - DO NOT WIDEN A FIELD WITHOUT WIDENING THE FD TO
001150      *    MATCH.
001160      ******************************************************************
001200       01  DONOR-SCREEN-OUT-REC.
001300           05  DSO-DONOR-ID                PIC X(06).
001400           05  DSO-ELIGIBLE-FLAG           PIC X(01).
001500               88  DSO-ELIGIBLE            VALUE "Y".
001600               88  DSO-INELIGIBLE          VALUE "N".
001700           05  DSO-NEXT-ELIGIBLE-DATE      PIC 9(08).
001800           05  DSO-REASON-COUNT            PIC 9(02).
001900           05  DSO-REASONS OCCURS 5 TIMES
002000                           INDEXED BY DSO-REASON-IDX
002100                           PIC X(50).
